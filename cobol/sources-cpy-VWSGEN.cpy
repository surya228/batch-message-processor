000100* VWSGEN.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE PARAMETER BLOCK - TRFWGMN TO TRFWGEN CALL INTERFACE.
000400* SET BY TRFWGMN FROM THE WLGENCTL CONTROL CARD BEFORE THE CALL,
000500* RETURN FIELDS SET BY TRFWGEN BEFORE CONTROL COMES BACK.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* WLS0101 ACNTKL  15/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001200*                            - INITIAL VERSION                  *
001300*-----------------------------------------------------------------
001400* WLS0125 ACNRVM  30/03/2021 - SANCTIONS REGRESSION HARNESS PH2  *
001500*                            - ADD TOKEN/TAG/COLUMN-NAME FIELDS  *
001600*                            - MIRRORS WLGENCTL EXPANSION        *
001700*-----------------------------------------------------------------
001800 01  VWSGEN-PARMS.
001900     05  VWSGEN-WLTYPE              PIC X(013).
002000*                        WATCHLIST TYPE FOR THIS RUN
002100     05  VWSGEN-MAXCED              PIC 9(001).
002200*                        MAX CED LEVEL REQUESTED - 1, 2 OR 3
002300     05  VWSGEN-STPWDFLG            PIC X(001).
002400*                        "Y"/"N" - STOPWORD MODE ON FOR THIS RUN
002500     05  VWSGEN-SYNFLG              PIC X(001).
002600*                        "Y"/"N" - SYNONYM MODE ON FOR THIS RUN
002700     05  VWSGEN-WSID                PIC 9(002).
002800*                        WEB SERVICE ID THE GENERATED TRAFFIC IS
002900*                        BEING BUILT FOR
003000     05  VWSGEN-TOKEN               PIC X(040).
003100     05  VWSGEN-IDNTOKEN            PIC X(040).
003200     05  VWSGEN-TAGNAME             PIC X(040).
003300     05  VWSGEN-TRGCOLNM            PIC X(040).
003400     05  VWSGEN-IDNCOLNM            PIC X(040).
003500     05  VWSGEN-SYNMWFLG            PIC X(001).
003600     05  VWSGEN-SYNMULTIGRP         PIC X(001).
003700     05  VWSGEN-RTNCODE             PIC 9(002).
003800*                        00 = OK, NON-ZERO = SEE Y900 IN TRFWGEN
003900     05  VWSGEN-RECCNT              PIC 9(009) COMP.
004000*                        COUNT OF WATCHLIST ROWS READ, RETURNED
004100*                        TO TRFWGMN FOR THE RUN SUMMARY
004200     05  VWSGEN-GENCNT              PIC 9(009) COMP.
004300*                        COUNT OF GENERATED RECORDS RETURNED TO
004400*                        TRFWGMN FOR THE RUN SUMMARY
004500     05  FILLER                     PIC X(004).
