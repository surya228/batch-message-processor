000100* WLSRCMT.cpybk
000200*-----------------------------------------------------------------
000300* SOURCE MESSAGE TEMPLATE - ONE RECORD, LOADED ONCE PER GENERATOR
000400* RUN. FIELDS NOT SHOWN ARE PASSED THROUGH UNCHANGED TO EVERY
000500* GENERATED TRANSACTION (SEE WLGENTX).
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001200*                            - INITIAL VERSION                  *
001300*-----------------------------------------------------------------
001400 01  WLSRCMT-RECORD                 PIC X(4050).
001500*
001600 01  WLSRCMTR REDEFINES WLSRCMT-RECORD.
001700     05  WLSRCMT-RAWMSG             PIC X(4000).
001800*                        TEMPLATE TEXT - CONTAINS PLACEHOLDER
001900*                        TOKENS TO BE SUBSTITUTED
002000     05  WLSRCMT-BUSDOMCD           PIC X(010).
002100*                        BUSINESS DOMAIN CODE - PASS THROUGH
002200     05  WLSRCMT-JURISCD            PIC X(010).
002300*                        JURISDICTION CODE - PASS THROUGH
002400     05  WLSRCMT-MSGDIR             PIC X(010).
002500*                        MESSAGE DIRECTION "I"/"O" - PASS THROUGH
002600     05  FILLER                     PIC X(020).
