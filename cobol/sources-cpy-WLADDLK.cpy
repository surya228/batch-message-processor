000100* WLADDLK.cpybk
000200*-----------------------------------------------------------------
000300* ADDITIONAL-DATA LOOKUP ROW - ANALYZER INPUT, THE PLANTED GROUND
000400* TRUTH FOR A TRANSACTION, KEYED BY TRANSACTION-TOKEN.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG     DEV     DATE        DESCRIPTION
000900*-----------------------------------------------------------------
001000* WLS0110 ACNTKL  21/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001100*                            - INITIAL VERSION                  *
001200*-----------------------------------------------------------------
001300 01  WLADDLK-RECORD                 PIC X(080).
001400*
001500 01  WLADDLKR REDEFINES WLADDLK-RECORD.
001600     05  WLADDLK-TRXTOKEN           PIC 9(018).
001700*                        JOIN KEY - N_GRP_MSG_ID
001800     05  WLADDLK-UID                PIC X(018).
001900*                        WATCHLIST UID PLANTED BY THE GENERATOR
002000     05  WLADDLK-COLNAME            PIC X(040).
002100*                        WATCHLIST COLUMN PLANTED BY THE GENERATOR
002200     05  FILLER                     PIC X(004).
