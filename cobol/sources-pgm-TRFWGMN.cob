000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFWGMN.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - SANCTIONS SCREENING OPS.
000500 DATE-WRITTEN. 15 MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF ACCENTURE AND ITS
000800     CLIENT.  UNAUTHORIZED DISCLOSURE IS PROHIBITED.
000900*DESCRIPTION : BATCH DRIVER - SANCTIONS WATCHLIST FUZZ-TEST
001000*              RAW MESSAGE GENERATOR.  READS THE GENERATOR
001100*              CONTROL CARD, VALIDATES THE RUN CONFIGURATION,
001200*              CALLS TRFWGEN TO DO THE GENERATION WORK AND
001300*              LOGS THE RUN SUMMARY.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG     DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* WLS0100 - ACNTKL - 15/03/1991 - SANCTIONS REGRESSION HARNESS   *
002500*                   - PHASE 1                                    *
002600*                   - INITIAL VERSION.                           *
002700*-----------------------------------------------------------------
002800*
002900* WLS0118 - ACNDUS - 02/09/1994 - SANCTIONS REGRESSION HARNESS   *
003000*                   - PHASE 2                                    *
003100*                   - ADD VALIDATION FOR WEB SERVICE 2/5/6 NOT   *
003200*                     SUPPORTING STOPWORD OR SYNONYM MODE.       *
003300*-----------------------------------------------------------------
003400*
003500* WLS0119 - ACNDUS - 19/12/1994 - SANCTIONS REGRESSION HARNESS   *
003600*                   - PHASE 2                                    *
003700*                   - ADD VALIDATION FOR WEB SERVICE 3/4 RULES.  *
003800*-----------------------------------------------------------------
003900*
004000* Y2K012  - ACNPJD - 03/11/1998 - YEAR 2000 REMEDIATION PROJECT  *
004100*                   - WS-DATE-YMD EXPANDED TO 4-DIGIT CENTURY.   *
004200*                   - NO OTHER DATE LOGIC IN THIS PROGRAM.       *
004300*-----------------------------------------------------------------
004400*
004500* WLS0126 - ACNRVM - 31/03/2021 - SANCTIONS REGRESSION HARNESS   *
004600*                   - PHASE 2                                    *
004700*                   - CALL INTERFACE WIDENED - TOKEN/TAG/COLUMN  *
004800*                     NAME FIELDS NOW PASSED TO TRFWGEN.         *
004900*-----------------------------------------------------------------
005000*
005100* WLS0142 - ACNRVM - 10/11/2022 - SANCTIONS REGRESSION HARNESS   *
005200*                   - PHASE 3                                    *
005300*                   - PRV_WL1 ADDED, NO CHANGE NEEDED HERE -     *
005400*                     SEE WLKTABS.                               *
005500*-----------------------------------------------------------------
005600*
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                     ON  STATUS IS U0-ON
006500                     OFF STATUS IS U0-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT WLGENCTL ASSIGN TO DATABASE-WLGENCTL
007000     ORGANIZATION IS SEQUENTIAL
007100     FILE STATUS IS WK-C-FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  WLGENCTL
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WLGENCTL-RECORD.
007800     COPY WLGENCTL.
007900
008000 WORKING-STORAGE SECTION.
008100***********************
008200 01  FILLER                      PIC X(024) VALUE
008300         "** PROGRAM TRFWGMN    **".
008400
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-FILE-STATUS        PIC X(002) VALUE "00".
008700         88  WK-C-SUCCESSFUL              VALUE "00".
008800         88  WK-C-END-OF-FILE             VALUE "10".
008900     05  WK-C-EOF-SW             PIC X(001) VALUE "N".
009000         88  WK-C-EOF-YES                  VALUE "Y".
009100     05  WK-C-BAD-RUN-SW         PIC X(001) VALUE "N".
009200         88  WK-C-BAD-RUN-YES              VALUE "Y".
009300     05  WK-C-RULE-MSG           PIC X(060) VALUE SPACES.
009400     05  FILLER                  PIC X(010) VALUE SPACES.
009500
009600 01  WK-N-WORK-AREA.
009700     05  WK-N-RECCNT             PIC 9(009) COMP VALUE ZERO.
009800     05  WK-N-GENCNT             PIC 9(009) COMP VALUE ZERO.
009900     05  FILLER                  PIC X(004) VALUE SPACES.
010000
010100* -------------------- PROGRAM WORKING STORAGE -------------------
010200 01  WK-C-COMMON.
010300         COPY WLKTABS.
010400
010500 01  WK-C-VWSGEN-AREA.
010600         COPY VWSGEN.
010700
010800****************************************
010900 PROCEDURE DIVISION.
011000****************************************
011100 MAIN-MODULE.
011200     PERFORM A000-LOAD-CONTROL-CARD
011300        THRU A999-LOAD-CONTROL-CARD-EX.
011400     IF NOT WK-C-BAD-RUN-YES
011500        PERFORM B000-VALIDATE-CONTROL-CARD
011600           THRU B999-VALIDATE-CONTROL-CARD-EX
011700     END-IF.
011800     IF NOT WK-C-BAD-RUN-YES
011900        PERFORM C000-CALL-GENERATOR
012000           THRU C999-CALL-GENERATOR-EX
012100     END-IF.
012200     PERFORM D000-LOG-RUN-SUMMARY
012300        THRU D999-LOG-RUN-SUMMARY-EX.
012400     GOBACK.
012500
012600*-----------------------------------------------------------------
012700 A000-LOAD-CONTROL-CARD.
012800*-----------------------------------------------------------------
012900*    READS THE SINGLE GENERATOR CONTROL CARD FROM SYSIN.  ONE
013000*    FIXED RECORD PER RUN, NO KEY/VALUE PARSING REQUIRED - SEE
013100*    WLGENCTL COPYBOOK FOR THE FIELD LAYOUT.
013200     OPEN INPUT WLGENCTL.
013300     IF NOT WK-C-SUCCESSFUL
013400        DISPLAY "TRFWGMN - OPEN FILE ERROR - WLGENCTL"
013500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600        MOVE "Y" TO WK-C-BAD-RUN-SW
013700        GO TO A999-LOAD-CONTROL-CARD-EX
013800     END-IF.
013900     READ WLGENCTL.
014000     IF NOT WK-C-SUCCESSFUL
014100        DISPLAY "TRFWGMN - READ FILE ERROR - WLGENCTL"
014200        MOVE "Y" TO WK-C-BAD-RUN-SW
014300     END-IF.
014400     CLOSE WLGENCTL.
014500 A999-LOAD-CONTROL-CARD-EX.
014600     EXIT.
014700
014800*-----------------------------------------------------------------
014900 B000-VALIDATE-CONTROL-CARD.
015000*-----------------------------------------------------------------
015100*    CONFIG VALIDATION RULES - ONE PARAGRAPH PER RULE, IN THE
015200*    ORDER THE SPEC LISTS THEM.  ANY VIOLATION ABORTS THE RUN.
015300     PERFORM B010-CHECK-BOTH-MODES
015400        THRU B019-CHECK-BOTH-MODES-EX.
015500     IF NOT WK-C-BAD-RUN-YES
015600        IF WLGENCTL-STPWDFLG = "Y" OR WLGENCTL-SYNFLG = "Y"
015700           PERFORM B020-CHECK-WSID-2-5-6
015800              THRU B029-CHECK-WSID-2-5-6-EX
015900           PERFORM B030-CHECK-WSID-3
016000              THRU B039-CHECK-WSID-3-EX
016100           PERFORM B040-CHECK-WSID-4
016200              THRU B049-CHECK-WSID-4-EX
016300        END-IF
016400     END-IF.
016500 B999-VALIDATE-CONTROL-CARD-EX.
016600     EXIT.
016700
016800*-----------------------------------------------------------------
016900 B010-CHECK-BOTH-MODES.
017000*-----------------------------------------------------------------
017100     IF WLGENCTL-STPWDFLG = "Y" AND WLGENCTL-SYNFLG = "Y"
017200        MOVE "Y" TO WK-C-BAD-RUN-SW
017300        MOVE "CANNOT ENABLE SYNONYM AND STOPWORD AT SAME TIME"
017400           TO WK-C-RULE-MSG
017500     END-IF.
017600 B019-CHECK-BOTH-MODES-EX.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000 B020-CHECK-WSID-2-5-6.
018100*-----------------------------------------------------------------
018200     IF WLGENCTL-WSID = 02 OR WLGENCTL-WSID = 05
018300        OR WLGENCTL-WSID = 06
018400        MOVE "Y" TO WK-C-BAD-RUN-SW
018500        MOVE "SYNONYM/STOPWORD NOT SUPPORTED FOR THIS WSID"
018600           TO WK-C-RULE-MSG
018700     END-IF.
018800 B029-CHECK-WSID-2-5-6-EX.
018900     EXIT.
019000
019100*-----------------------------------------------------------------
019200 B030-CHECK-WSID-3.
019300*-----------------------------------------------------------------
019400     IF WLGENCTL-WSID = 03
019500        IF WLGENCTL-WLTYPE = "CITY"
019600           MOVE "Y" TO WK-C-BAD-RUN-SW
019700           MOVE "CITY NOT SUPPORTED FOR WSID 3" TO WK-C-RULE-MSG
019800        END-IF
019900        IF WLGENCTL-STPWDFLG = "Y" AND WLGENCTL-WLTYPE = "COUNTRY"
020000           MOVE "Y" TO WK-C-BAD-RUN-SW
020100           MOVE "STOPWORD NOT SUPPORTED - COUNTRY/WSID 3"
020200              TO WK-C-RULE-MSG
020300        END-IF
020400     END-IF.
020500 B039-CHECK-WSID-3-EX.
020600     EXIT.
020700
020800*-----------------------------------------------------------------
020900 B040-CHECK-WSID-4.
021000*-----------------------------------------------------------------
021100     IF WLGENCTL-WSID = 04
021200        IF WLGENCTL-WLTYPE = "IDENTIFIER"
021300           MOVE "Y" TO WK-C-BAD-RUN-SW
021400           MOVE "IDENTIFIER NOT SUPPORTED FOR WSID 4"
021500              TO WK-C-RULE-MSG
021600        END-IF
021700        IF WLGENCTL-SYNFLG = "Y"
021800           IF WLGENCTL-WLTYPE = "CITY"
021900              OR WLGENCTL-WLTYPE = "GOODS"
022000              OR WLGENCTL-WLTYPE = "PORT"
022100              OR WLGENCTL-WLTYPE = "STOP_KEYWORDS"
022200              MOVE "Y" TO WK-C-BAD-RUN-SW
022300              MOVE "SYNONYM NOT SUPPORTED FOR THIS TYPE - WSID 4"
022400                 TO WK-C-RULE-MSG
022500           END-IF
022600        END-IF
022700     END-IF.
022800 B049-CHECK-WSID-4-EX.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200 C000-CALL-GENERATOR.
023300*-----------------------------------------------------------------
023400     MOVE WLGENCTL-WLTYPE      TO VWSGEN-WLTYPE.
023500     MOVE WLGENCTL-MAXCED      TO VWSGEN-MAXCED.
023600     MOVE WLGENCTL-STPWDFLG    TO VWSGEN-STPWDFLG.
023700     MOVE WLGENCTL-SYNFLG      TO VWSGEN-SYNFLG.
023800     MOVE WLGENCTL-WSID        TO VWSGEN-WSID.
023900     MOVE WLGENCTL-TOKEN       TO VWSGEN-TOKEN.
024000     MOVE WLGENCTL-IDNTOKEN    TO VWSGEN-IDNTOKEN.
024100     MOVE WLGENCTL-TAGNAME     TO VWSGEN-TAGNAME.
024200     MOVE WLGENCTL-TRGCOLNM    TO VWSGEN-TRGCOLNM.
024300     MOVE WLGENCTL-IDNCOLNM    TO VWSGEN-IDNCOLNM.
024400     MOVE WLGENCTL-SYNMWFLG    TO VWSGEN-SYNMWFLG.
024500     MOVE WLGENCTL-SYNMULTIGRP TO VWSGEN-SYNMULTIGRP.
024600     MOVE ZERO                 TO VWSGEN-RTNCODE
024700                                   VWSGEN-RECCNT
024800                                   VWSGEN-GENCNT.
024900     CALL "TRFWGEN" USING VWSGEN-PARMS.
025000     IF VWSGEN-RTNCODE NOT = ZERO
025100        DISPLAY "TRFWGMN - TRFWGEN RETURNED CODE "
025200           VWSGEN-RTNCODE
025300     END-IF.
025400     MOVE VWSGEN-RECCNT TO WK-N-RECCNT.
025500     MOVE VWSGEN-GENCNT TO WK-N-GENCNT.
025600 C999-CALL-GENERATOR-EX.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000 D000-LOG-RUN-SUMMARY.
026100*-----------------------------------------------------------------
026200*    CONTROL TOTALS ONLY - NO WALL-CLOCK ELAPSED TIME IS LOGGED
026300*    HERE (SEE CHANGE LOG - NOT CARRIED OVER FROM THE SOURCE
026400*    SYSTEM'S INSTRUMENTATION).
026500     IF WK-C-BAD-RUN-YES
026600        DISPLAY "TRFWGMN - RUN REJECTED - " WK-C-RULE-MSG
026700        MOVE 12 TO RETURN-CODE
026800     ELSE
026900        DISPLAY "TRFWGMN - WATCHLIST ROWS READ    : " WK-N-RECCNT
027000        DISPLAY "TRFWGMN - RECORDS GENERATED       : " WK-N-GENCNT
027100        IF WK-N-GENCNT = ZERO
027200           DISPLAY "TRFWGMN - NO RECORDS GENERATED - NO OUTPUT"
027300           MOVE 04 TO RETURN-CODE
027400        ELSE
027500           MOVE 00 TO RETURN-CODE
027600        END-IF
027700     END-IF.
027800 D999-LOG-RUN-SUMMARY-EX.
027900     EXIT.
