000100* WLSTPWD.cpybk
000200*-----------------------------------------------------------------
000300* STOPWORD CANDIDATE EXTRACT - GENERATOR INPUT, READ ONCE PER RUN
000400* WHEN STOPWORD MODE IS ENABLED.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG     DEV     DATE        DESCRIPTION
000900*-----------------------------------------------------------------
001000* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001100*                            - INITIAL VERSION                  *
001200*-----------------------------------------------------------------
001300 01  WLSTPWD-RECORD                 PIC X(264).
001400*
001500 01  WLSTPWDR REDEFINES WLSTPWD-RECORD.
001600     05  WLSTPWD-VALUE              PIC X(240).
001700     05  WLSTPWD-LKUPID             PIC X(010).
001800     05  WLSTPWD-LKUPVALID          PIC X(010).
001900     05  FILLER                     PIC X(004).
