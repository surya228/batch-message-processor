000100* WLTRXTK.cpybk
000200*-----------------------------------------------------------------
000300* TRANSACTION TOKEN LIST - ANALYZER INPUT, KEYED BY RUN SKEY.
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* TAG     DEV     DATE        DESCRIPTION
000800*-----------------------------------------------------------------
000900* WLS0110 ACNTKL  21/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001000*                            - INITIAL VERSION                  *
001100*-----------------------------------------------------------------
001200 01  WLTRXTK-RECORD                 PIC X(020).
001300*
001400 01  WLTRXTKR REDEFINES WLTRXTK-RECORD.
001500     05  WLTRXTK-TOKEN              PIC 9(018).
001600     05  FILLER                     PIC X(002).
