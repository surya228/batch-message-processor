000100* WLGENTX.cpybk
000200*-----------------------------------------------------------------
000300* GENERATED TRANSACTION RECORD - GENERATOR OUTPUT, ONE ROW PER
000400* VARIANT, WRITTEN IN GENERATION ORDER TO WLGENTX. A ONE-RECORD
000500* TRAILER (SAME LAYOUT, WLGENTX-TRL88 = "Y") CLOSES THE FILE WITH
000600* THE TOTAL RECORD COUNT IN PLACE OF A FILENAME MANIFEST.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001300*                            - INITIAL VERSION                  *
001400*-----------------------------------------------------------------
001500* WLS0122 ACNPKS  02/07/2021 - SANCTIONS REGRESSION HARNESS PH2  *
001600*                            - ADD TRAILER RECORD IND / COUNT    *
001700*-----------------------------------------------------------------
001800 01  WLGENTX-RECORD                 PIC X(4900).
001900*
002000 01  WLGENTXR REDEFINES WLGENTX-RECORD.
002100     05  WLGENTX-RAWMSG             PIC X(4000).
002200*                        TEMPLATE WITH TOKEN/IDENTIFIER SUBBED IN
002300     05  WLGENTX-BUSDOMCD           PIC X(010).
002400     05  WLGENTX-JURISCD            PIC X(010).
002500     05  WLGENTX-MSGDIR             PIC X(010).
002600     05  WLGENTX-TABNAME            PIC X(040).
002700*                        SOURCE WATCHLIST TABLE (WLKTABS TABLE A)
002800     05  WLGENTX-UID                PIC X(018).
002900*                        WATCHLIST ENTITY UID, CARRIED AS TEXT
003000     05  WLGENTX-COLNAME            PIC X(040).
003100*                        WATCHLIST COLUMN THE VALUE CAME FROM
003200     05  WLGENTX-TOKEN              PIC X(040).
003300*                        PLACEHOLDER TOKEN TEXT SUBSTITUTED
003400     05  WLGENTX-VALUE              PIC X(240).
003500*                        (POSSIBLY MUTATED) SUBSTITUTED VALUE
003600     05  WLGENTX-ORGVALUE           PIC X(240).
003700*                        UN-MUTATED VALUE THIS VARIANT CAME FROM
003800     05  WLGENTX-CEDLVL             PIC S9(002).
003900*                        0=EXACT 1/2/3=CED CLASS -1=STOPWORD
004000*                        -2=SYNONYM
004100     05  WLGENTX-TAGNAME            PIC X(040).
004200     05  WLGENTX-WSID               PIC X(002).
004300     05  WLGENTX-IDNTOKEN           PIC X(040).
004400     05  WLGENTX-IDNVALUE           PIC X(040).
004500     05  WLGENTX-STPWDFLG           PIC X(001).
004600*                        "Y" WHEN CED-LEVEL = -1 ELSE "N"
004700     05  WLGENTX-SYNFLG             PIC X(001).
004800*                        "Y" WHEN CED-LEVEL = -2 ELSE "N"
004900     05  WLGENTX-LKUPID             PIC X(040).
005000*                        COMMA-JOINED LOOKUP-GROUP ID(S) OR "NA"
005100     05  WLGENTX-LKUPVALID          PIC X(040).
005200*                        COMMA-JOINED LOOKUP-VALUE ID(S) OR "NA"
005300     05  WLGENTX-MSGKEY             PIC X(020).
005400*                        RUN TIMESTAMP + RUNNING SEQUENCE NUMBER
005500*
005600*    SPLIT VIEW OF THE MESSAGE KEY ABOVE - TIMESTAMP PORTION
005700*    AND THE RUNNING SEQUENCE NUMBER PORTION.
005800*
005900     05  WLGENTX-MSGKEY-R REDEFINES WLGENTX-MSGKEY.
006000         10  WLGENTX-MSGKEY-TS      PIC X(012).
006100*                        RUN TIMESTAMP ddMMyyHHmmss
006200         10  WLGENTX-MSGKEY-SEQ     PIC 9(008).
006300*                        1-BASED RUNNING SEQUENCE NUMBER
006400     05  WLGENTX-TRL88              PIC X(001).
006500*                        "Y" ON THE TRAILER RECORD ONLY
006600     05  WLGENTX-TRLCOUNT           PIC 9(009).
006700*                        TOTAL RECORDS GENERATED - TRAILER ONLY
006800     05  FILLER                     PIC X(016).
