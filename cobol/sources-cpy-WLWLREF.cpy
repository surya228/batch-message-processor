000100* WLWLREF.cpybk
000200*-----------------------------------------------------------------
000300* WATCHLIST REFERENCE ROW - GENERATOR INPUT EXTRACT
000400*-----------------------------------------------------------------
000500* ONE FIXED LAYOUT SHARED BY ALL 14 WATCHLIST SOURCE TABLES (SEE
000600* WLKTABS TABLE A). THE JOB STEP'S DD FOR WLWLREF IS POINTED AT
000700* THE EXTRACT FOR THE WATCHLIST TYPE NAMED ON THE WLGENCTL CARD
000800* FOR THIS RUN - THE PROGRAM NEVER BRANCHES ON PHYSICAL FILE NAME.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* TAG     DEV     DATE        DESCRIPTION
001300*-----------------------------------------------------------------
001400* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001500*                            - INITIAL VERSION                  *
001600*-----------------------------------------------------------------
001700 01  WLWLREF-RECORD                 PIC X(500).
001800*
001900 01  WLWLREFR REDEFINES WLWLREF-RECORD.
002000     05  WLWLREF-NUID               PIC 9(18).
002100*                        WATCHLIST ENTITY UNIQUE ID (N_UID)
002200*
002300*    ALTERNATE ALPHANUMERIC VIEW OF THE UID, USED WHEN THE UID
002400*    IS CARRIED FORWARD AS TEXT INTO THE OUTPUT RECORD.
002500*
002600     05  WLWLREF-NUID-ALPHA REDEFINES WLWLREF-NUID PIC X(18).
002700     05  WLWLREF-TRGCOL             PIC X(240).
002800*                        TARGET COLUMN VALUE - MAY CONTAIN
002900*                        MULTIPLE VALUES SEPARATED BY ";"
003000     05  WLWLREF-IDNCOL             PIC X(240).
003100*                        IDENTIFIER COLUMN VALUE (REPLACE_SRC(0))
003200     05  FILLER                     PIC X(002).
003300