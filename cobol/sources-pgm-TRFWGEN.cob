000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFWGEN.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - SANCTIONS SCREENING OPS.
000500 DATE-WRITTEN. 15 MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF ACCENTURE AND ITS
000800     CLIENT.  UNAUTHORIZED DISCLOSURE IS PROHIBITED.
000900*DESCRIPTION : SUBROUTINE - SANCTIONS WATCHLIST FUZZ-TEST RAW
001000*              MESSAGE GENERATOR.  CALLED BY TRFWGMN.  READS ONE
001100*              WATCHLIST REFERENCE TABLE AND THE SOURCE MESSAGE
001200*              TEMPLATE, AND FOR EVERY TARGET VALUE ON THE TABLE
001300*              WRITES AN EXACT-MATCH TRANSACTION PLUS WHATEVER
001400*              CED/STOPWORD/SYNONYM VARIANTS THE RUN CONFIG CALLS
001500*              FOR.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG     DEV     DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* WLS0102 - ACNTKL - 18/03/1991 - SANCTIONS REGRESSION HARNESS   *
002700*                   - PHASE 1                                    *
002800*                   - INITIAL VERSION - PLAIN CED MODE ONLY.     *
002900*-----------------------------------------------------------------
003000*
003100* WLS0109 - ACNDUS - 04/07/1992 - SANCTIONS REGRESSION HARNESS   *
003200*                   - PHASE 1                                    *
003300*                   - ADD STOPWORD MODE (PREFIX/SUFFIX/BETWEEN). *
003400*-----------------------------------------------------------------
003500*
003600* WLS0113 - ACNDUS - 21/01/1993 - SANCTIONS REGRESSION HARNESS   *
003700*                   - PHASE 1                                    *
003800*                   - ADD SYNONYM MODE, SINGLE-WORD.             *
003900*-----------------------------------------------------------------
004000*
004100* WLS0116 - ACNPJD - 11/08/1993 - SANCTIONS REGRESSION HARNESS   *
004200*                   - PHASE 1                                    *
004300*                   - ADD SYNONYM MODE, MULTIWORD (BOUNDED TO    *
004400*                     FOUR WORDS / SIX OPTIONS PER WORD - SEE    *
004500*                     WK-N-MWMAXWRD / WK-N-MWMAXOPT BELOW).      *
004600*-----------------------------------------------------------------
004700*
004800* Y2K013  - ACNPJD - 03/11/1998 - YEAR 2000 REMEDIATION PROJECT  *
004900*                   - MESSAGE-KEY TIMESTAMP CENTURY DIGIT        *
005000*                     CHECKED EXPLICITLY - WAS IMPLICIT "19"     *
005100*                     BEFORE.                                    *
005200*-----------------------------------------------------------------
005300*
005400* WLS0127 - ACNRVM - 02/04/2021 - SANCTIONS REGRESSION HARNESS   *
005500*                   - PHASE 2                                    *
005600*                   - TRAILER RECORD ADDED TO WLGENTX IN PLACE   *
005700*                     OF THE OLD FILENAME-MANIFEST FILE.         *
005800*-----------------------------------------------------------------
005900*
006000* WLS0143 - ACNPKS - 18/11/2022 - SANCTIONS REGRESSION HARNESS   *
006100*                   - PHASE 2                                    *
006200*                   - MULTIWORD SYNONYM PHRASE LOOKUP-ID/LOOKUP- *
006300*                     VALUE-ID WAS TAKEN FROM WORD 1'S OPTION    *
006400*                     ONLY.  NOW UNIONS WHICHEVER OF THE FOUR    *
006500*                     WORD SLOTS ACTUALLY CARRY A SUBSTITUTED    *
006600*                     SYNONYM (G023E/G023I/G023J).               *
006700*-----------------------------------------------------------------
006800*
006900* WLS0144 - ACNPKS - 22/11/2022 - SANCTIONS REGRESSION HARNESS   *
007000*                   - PHASE 2                                    *
007100*                   - SINGLE-WORD AND MULTIWORD SYNONYM MODES    *
007200*                     COULD EMIT THE SAME CANDIDATE VALUE OR     *
007300*                     PHRASE MORE THAN ONCE.  ADDED BOUNDED      *
007400*                     SCRATCH TABLES (WK-T-SYNEMIT-TABLE,        *
007500*                     WK-T-PHRASEMIT-TABLE) TO SUPPRESS REPEATS. *
007600*-----------------------------------------------------------------
007700*
007800 
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-AS400.
008200 OBJECT-COMPUTER. IBM-AS400.
008300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008400                   UPSI-0 IS UPSI-SWITCH-0
008500                     ON  STATUS IS U0-ON
008600                     OFF STATUS IS U0-OFF.
008700 
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT WLSRCMT ASSIGN TO DATABASE-WLSRCMT
009100     ORGANIZATION IS SEQUENTIAL
009200     FILE STATUS IS WK-C-FILE-STATUS.
009300 
009400     SELECT WLWLREF ASSIGN TO DATABASE-WLWLREF
009500     ORGANIZATION IS SEQUENTIAL
009600     FILE STATUS IS WK-C-FILE-STATUS.
009700 
009800     SELECT WLSTPWD ASSIGN TO DATABASE-WLSTPWD
009900     ORGANIZATION IS SEQUENTIAL
010000     FILE STATUS IS WK-C-FILE-STATUS.
010100 
010200     SELECT WLSYNMP ASSIGN TO DATABASE-WLSYNMP
010300     ORGANIZATION IS SEQUENTIAL
010400     FILE STATUS IS WK-C-FILE-STATUS.
010500 
010600     SELECT WLGENTX ASSIGN TO DATABASE-WLGENTX
010700     ORGANIZATION IS SEQUENTIAL
010800     FILE STATUS IS WK-C-FILE-STATUS.
010900 
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  WLSRCMT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WLSRCMT-RECORD.
011500     COPY WLSRCMT.
011600 
011700 FD  WLWLREF
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS WLWLREF-RECORD.
012000     COPY WLWLREF.
012100 
012200 FD  WLSTPWD
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS WLSTPWD-RECORD.
012500     COPY WLSTPWD.
012600 
012700 FD  WLSYNMP
012800     LABEL RECORDS ARE OMITTED
012900     DATA RECORD IS WLSYNMP-RECORD.
013000     COPY WLSYNMP.
013100 
013200 FD  WLGENTX
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS WLGENTX-RECORD.
013500     COPY WLGENTX.
013600 
013700 WORKING-STORAGE SECTION.
013800***********************
013900 01  FILLER                      PIC X(024) VALUE
014000         "** PROGRAM TRFWGEN    **".
014100 
014200 01  WK-C-WORK-AREA.
014300     05  WK-C-FILE-STATUS        PIC X(002) VALUE "00".
014400         88  WK-C-SUCCESSFUL              VALUE "00".
014500         88  WK-C-END-OF-FILE             VALUE "10".
014600     05  WK-C-EOF-WLWLREF        PIC X(001) VALUE "N".
014700         88  WK-C-EOF-WLWLREF-YES          VALUE "Y".
014800     05  WK-C-EOF-WLSTPWD        PIC X(001) VALUE "N".
014900         88  WK-C-EOF-WLSTPWD-YES          VALUE "Y".
015000     05  WK-C-EOF-WLSYNMP        PIC X(001) VALUE "N".
015100         88  WK-C-EOF-WLSYNMP-YES          VALUE "Y".
015200     05  WK-C-TIMESTAMP          PIC X(012) VALUE SPACES.
015300     05  WK-C-DATE6              PIC X(006) VALUE SPACES.
015400     05  WK-C-TIME6              PIC X(006) VALUE SPACES.
015500     05  FILLER                  PIC X(010) VALUE SPACES.
015600 
015700 01  WK-N-WORK-AREA.
015800     05  WK-N-RECCNT             PIC 9(009) COMP VALUE ZERO.
015900     05  WK-N-GENCNT             PIC 9(009) COMP VALUE ZERO.
016000     05  WK-N-MWMAXWRD           PIC 9(002) COMP VALUE 4.
016100     05  WK-N-MWMAXOPT           PIC 9(002) COMP VALUE 6.
016200     05  WK-N-W1OPT              PIC 9(002) COMP VALUE ZERO.
016300     05  WK-N-W2OPT              PIC 9(002) COMP VALUE ZERO.
016400     05  WK-N-W3OPT              PIC 9(002) COMP VALUE ZERO.
016500     05  WK-N-W4OPT              PIC 9(002) COMP VALUE ZERO.
016600     05  FILLER                  PIC X(004) VALUE SPACES.
016700 
016800* -------------------- TEMPLATE WORKING STORAGE ------------------
016900 01  WK-C-TEMPLATE-AREA.
017000     05  WK-C-TPL-RAWMSG         PIC X(4000) VALUE SPACES.
017100     05  WK-C-TPL-BUSDOMCD       PIC X(010)  VALUE SPACES.
017200     05  WK-C-TPL-JURISCD        PIC X(010)  VALUE SPACES.
017300     05  WK-C-TPL-MSGDIR         PIC X(010)  VALUE SPACES.
017400     05  FILLER                  PIC X(006)  VALUE SPACES.
017500 
017600* -------------------- STOPWORD CANDIDATE TABLE ------------------
017700*    BOUNDED AT 500 ENTRIES - A RUN-SIZED SAMPLE FOR ONE LOOKUP
017800*    GROUP SET, NOT THE WHOLE STOPWORD DICTIONARY.
017900 01  WK-T-STPWD-TABLE.
018000     05  WK-T-STPWD-ENTRY OCCURS 500 TIMES
018100                         INDEXED BY WK-X-STPWD-IDX.
018200         10  WK-T-STPWD-VALUE    PIC X(240).
018300         10  WK-T-STPWD-LKUPID   PIC X(010).
018400         10  WK-T-STPWD-LKUPVALID PIC X(010).
018500 01  WK-N-STPWD-CNT              PIC 9(004) COMP VALUE ZERO.
018600 
018700* -------------------- SYNONYM MAP TABLE -------------------------
018800*    BOUNDED AT 200 LOOKUP-VALUE ROWS, EACH ROW CARRYING ITS FULL
018900*    COMMA-JOINED SYNONYM LIST.
019000 01  WK-T-SYNMP-TABLE.
019100     05  WK-T-SYNMP-ENTRY OCCURS 200 TIMES
019200                         INDEXED BY WK-X-SYNMP-IDX.
019300         10  WK-T-SYNMP-LKUPID   PIC X(010).
019400         10  WK-T-SYNMP-LKUPVALID PIC X(010).
019500         10  WK-T-SYNMP-SYNCSV   PIC X(2000).
019600 01  WK-N-SYNMP-CNT               PIC 9(004) COMP VALUE ZERO.
019700 
019800* -------------------- PER-WATCHLIST-ROW WORKING STORAGE ---------
019900 01  WK-C-ROW-AREA.
020000     05  WK-C-NUID-ALPHA         PIC X(018) VALUE SPACES.
020100     05  WK-C-IDNCOL-RAW         PIC X(240) VALUE SPACES.
020200     05  WK-C-IDENT-VALUE        PIC X(040) VALUE SPACES.
020300     05  FILLER                  PIC X(006) VALUE SPACES.
020400 
020500* -------------------- DISCRETE-VALUE SPLIT TABLE ----------------
020600*    TARGET COLUMN VALUE SPLIT ON ";" - BOUNDED TO 10 DISCRETE
020700*    VALUES PER WATCHLIST ROW.
020800 01  WK-T-DISCRETE-TABLE.
020900     05  WK-T-DISCRETE-VALUE OCCURS 10 TIMES
021000                         INDEXED BY WK-X-DISCRETE-IDX
021100                         PIC X(240).
021200 01  WK-N-DISCRETE-CNT           PIC 9(002) COMP VALUE ZERO.
021300 
021400* -------------------- WORD-SPLIT TABLE (STOPWORD BETWEEN / ------
021500* -------------------- SYNONYM MULTIWORD) ------------------------
021600*    BOUNDED TO 10 WHITESPACE WORDS PER DISCRETE VALUE.
021700 01  WK-T-WORD-TABLE.
021800     05  WK-T-WORD OCCURS 10 TIMES
021900                         INDEXED BY WK-X-WORD-IDX
022000                         PIC X(240).
022100 01  WK-N-WORDCNT                PIC 9(002) COMP VALUE ZERO.
022200 
022300* -------------------- SYNONYM OPTION-LIST TABLE -----------------
022400*    ONE LOOKUP-VALUE ROW'S COMMA LIST EXPLODED - BOUNDED TO 30
022500*    OPTIONS.
022600 01  WK-T-SYNOPT-TABLE.
022700     05  WK-T-SYNOPT OCCURS 30 TIMES
022800                         INDEXED BY WK-X-SYNOPT-IDX
022900                         PIC X(240).
023000 01  WK-N-SYNOPTCNT              PIC 9(002) COMP VALUE ZERO.
023100 
023200* -------------------- SINGLE-WORD SYNONYM DEDUP TABLE -----------
023300*    DISTINCT CANDIDATE VALUES ALREADY EMITTED FOR THE CURRENT V -
023400*    RESET PER WATCHLIST ROW IN G010, BEFORE THE SYNMP ROW SCAN.
023500*    BOUNDED AT 60 (TWICE THE 30-OPTION-PER-ROW CAP, TO COVER
023600*    VWSGEN-SYNMULTIGRP = "Y" PULLING OPTIONS FROM MORE THAN ONE
023700*    MATCHING SYNMP ROW FOR THE SAME V).
023800 01  WK-T-SYNEMIT-TABLE.
023900     05  WK-T-SYNEMIT-VALUE OCCURS 60 TIMES
024000                         INDEXED BY WK-X-SYNEMIT-IDX
024100                         PIC X(240).
024200     05  FILLER                  PIC X(004) VALUE SPACES.
024300 01  WK-N-SYNEMIT-CNT            PIC 9(002) COMP VALUE ZERO.
024400 
024500* -------------------- MULTIWORD OPTION-SET TABLE ----------------
024600*    ONE OPTION SET PER WORD OF V (UP TO WK-N-MWMAXWRD WORDS),
024700*    EACH WORD'S OPTIONS BOUNDED TO WK-N-MWMAXOPT.
024800 01  WK-T-MWOPT-TABLE.
024900     05  WK-T-MWOPT-WORD OCCURS 4 TIMES
025000                         INDEXED BY WK-X-MWW-IDX.
025100         10  WK-T-MWOPT-CNT      PIC 9(002) COMP.
025200         10  WK-T-MWOPT-VALUE OCCURS 6 TIMES
025300                         INDEXED BY WK-X-MWO-IDX
025400                         PIC X(240).
025500         10  WK-T-MWOPT-LKUPID OCCURS 6 TIMES
025600                         PIC X(010).
025700         10  WK-T-MWOPT-LKUPVALID OCCURS 6 TIMES
025800                         PIC X(010).
025900 
026000* -------------------- MULTIWORD PHRASE DEDUP TABLE --------------
026100*    DISTINCT PHRASES ALREADY EMITTED FOR THE CURRENT WORD-OPTION
026200*    EXPANSION OF V - RESET PER CALL TO G020.  BOUNDED AT 1296
026300*    (WK-N-MWMAXOPT TO THE POWER OF WK-N-MWMAXWRD - THE SAME
026400*    CEILING THE G023A/B/C/D CARTESIAN-PRODUCT LOOP ITSELF ALREADY
026500*    RUNS UP TO).
026600 01  WK-T-PHRASEMIT-TABLE.
026700     05  WK-T-PHRASEMIT-VALUE OCCURS 1296 TIMES
026800                         INDEXED BY WK-X-PHRASEMIT-IDX
026900                         PIC X(240).
027000     05  FILLER                  PIC X(004) VALUE SPACES.
027100 01  WK-N-PHRASEMIT-CNT          PIC 9(004) COMP VALUE ZERO.
027200 
027300* -------------------- LOOKUP-ID UNION SCRATCH -------------------
027400*    WORD/OPTION INDEX PAIR SET BY G023E BEFORE EACH CALL TO
027500*    G023I-APPEND-LOOKUP-IF-USED, ONE CALL PER WORD SLOT.
027600 77  WK-N-LKJOIN-WORDIDX         PIC 9(001) COMP VALUE ZERO.
027700 77  WK-N-LKJOIN-OPTIDX          PIC 9(001) COMP VALUE ZERO.
027800 
027900* -------------------- VARIANT-GENERATION SCRATCH AREA -----------
028000 01  WK-C-VARIANT-AREA.
028100     05  WK-C-CURRENT-V          PIC X(240) VALUE SPACES.
028200     05  WK-N-VLEN               PIC 9(003) COMP VALUE ZERO.
028300     05  WK-C-CED-VARIANT        PIC X(240) VALUE SPACES.
028400     05  WK-N-DEL-POS            PIC 9(003) COMP VALUE ZERO.
028500     05  WK-N-DEL-LEN            PIC 9(003) COMP VALUE ZERO.
028600     05  WK-N-E9-SUFLEN          PIC 9(003) COMP VALUE ZERO.
028700     05  WK-N-E9-SUFSTART        PIC 9(003) COMP VALUE ZERO.
028800     05  WK-N-SCANPOS            PIC 9(003) COMP VALUE ZERO.
028900     05  WK-N-MIDPOS             PIC 9(003) COMP VALUE ZERO.
029000     05  WK-C-LOOKUP-ID          PIC X(040) VALUE SPACES.
029100     05  WK-C-LOOKUP-VALUE-ID    PIC X(040) VALUE SPACES.
029200     05  WK-N-CED-LEVEL          PIC S9(002) VALUE ZERO.
029300     05  WK-X-SYNMP-FOUND-SW     PIC X(001) VALUE "N".
029400         88  WK-X-SYNMP-FOUND-YES          VALUE "Y".
029500     05  WK-X-SYNEMIT-FOUND-SW   PIC X(001) VALUE "N".
029600         88  WK-X-SYNEMIT-FOUND-YES        VALUE "Y".
029700     05  WK-X-PHRASEMIT-FOUND-SW PIC X(001) VALUE "N".
029800         88  WK-X-PHRASEMIT-FOUND-YES      VALUE "Y".
029900     05  FILLER                  PIC X(008) VALUE SPACES.
030000 
030100* -------------------- TOKEN-SUBSTITUTION SCRATCH AREA -----------
030200 01  WK-C-SUBST-AREA.
030300     05  WK-C-VARIANT-MSG        PIC X(4000) VALUE SPACES.
030400     05  WK-C-SCRATCH-MSG        PIC X(4000) VALUE SPACES.
030500     05  WK-N-TOKLEN             PIC 9(003) COMP VALUE ZERO.
030600     05  WK-N-TOKPOS             PIC 9(004) COMP VALUE ZERO.
030700     05  WK-N-SCANLIMIT          PIC 9(004) COMP VALUE ZERO.
030800     05  WK-N-SCANPOS2           PIC 9(004) COMP VALUE ZERO.
030900     05  WK-N-PFXLEN             PIC 9(004) COMP VALUE ZERO.
031000     05  WK-N-SFXSTART           PIC 9(004) COMP VALUE ZERO.
031100     05  WK-N-SFXLEN             PIC 9(004) COMP VALUE ZERO.
031200     05  WK-N-CEDVLEN            PIC 9(003) COMP VALUE ZERO.
031300     05  FILLER                  PIC X(006) VALUE SPACES.
031400 
031500* -------------------- STOPWORD-BETWEEN SCRATCH AREA -------------
031600 01  WK-C-BETWEEN-AREA.
031700     05  WK-N-BTWN-POS           PIC 9(002) COMP VALUE ZERO.
031800     05  WK-C-BTWN-LEFT          PIC X(240) VALUE SPACES.
031900     05  WK-C-BTWN-RIGHT         PIC X(240) VALUE SPACES.
032000     05  FILLER                  PIC X(006) VALUE SPACES.
032100 
032200* -------------------- PROGRAM WORKING STORAGE -------------------
032300 01  WK-C-COMMON.
032400         COPY WLKTABS.
032500 
032600****************
032700 LINKAGE SECTION.
032800****************
032900        COPY VWSGEN.
033000 
033100****************************************
033200 PROCEDURE DIVISION USING VWSGEN-PARMS.
033300****************************************
033400 MAIN-MODULE.
033500     PERFORM A000-PROCESS-CALLED-ROUTINE
033600        THRU A999-PROCESS-CALLED-ROUTINE-EX.
033700     PERFORM B000-MAIN-PROCESSING
033800        THRU B999-MAIN-PROCESSING-EX.
033900     PERFORM Z000-END-PROGRAM-ROUTINE
034000        THRU Z999-END-PROGRAM-ROUTINE-EX.
034100     EXIT PROGRAM.
034200 
034300*-----------------------------------------------------------------
034400 A000-PROCESS-CALLED-ROUTINE.
034500*-----------------------------------------------------------------
034600     MOVE ZERO TO VWSGEN-RTNCODE.
034700     OPEN INPUT WLSRCMT.
034800     IF NOT WK-C-SUCCESSFUL
034900        DISPLAY "TRFWGEN - OPEN FILE ERROR - WLSRCMT"
035000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035100        MOVE 90 TO VWSGEN-RTNCODE
035200        GO TO Y900-ABNORMAL-TERMINATION
035300     END-IF.
035400     OPEN INPUT WLWLREF.
035500     IF NOT WK-C-SUCCESSFUL
035600        DISPLAY "TRFWGEN - OPEN FILE ERROR - WLWLREF"
035700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800        MOVE 91 TO VWSGEN-RTNCODE
035900        GO TO Y900-ABNORMAL-TERMINATION
036000     END-IF.
036100     OPEN OUTPUT WLGENTX.
036200     IF NOT WK-C-SUCCESSFUL
036300        DISPLAY "TRFWGEN - OPEN FILE ERROR - WLGENTX"
036400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036500        MOVE 92 TO VWSGEN-RTNCODE
036600        GO TO Y900-ABNORMAL-TERMINATION
036700     END-IF.
036800     IF VWSGEN-STPWDFLG = "Y"
036900        OPEN INPUT WLSTPWD
037000        IF NOT WK-C-SUCCESSFUL
037100           DISPLAY "TRFWGEN - OPEN FILE ERROR - WLSTPWD"
037200           MOVE 93 TO VWSGEN-RTNCODE
037300           GO TO Y900-ABNORMAL-TERMINATION
037400        END-IF
037500     END-IF.
037600     IF VWSGEN-SYNFLG = "Y"
037700        OPEN INPUT WLSYNMP
037800        IF NOT WK-C-SUCCESSFUL
037900           DISPLAY "TRFWGEN - OPEN FILE ERROR - WLSYNMP"
038000           MOVE 94 TO VWSGEN-RTNCODE
038100           GO TO Y900-ABNORMAL-TERMINATION
038200        END-IF
038300     END-IF.
038400*    MESSAGE-KEY TIMESTAMP COMPONENT - A BUSINESS DATA VALUE ON
038500*    THE OUTPUT RECORD, NOT OPERATIONAL ELAPSED-TIME LOGGING.
038600     ACCEPT WK-C-DATE6 FROM DATE.
038700     ACCEPT WK-C-TIME6 FROM TIME.
038800     STRING WK-C-DATE6 (5:2) DELIMITED BY SIZE
038900            WK-C-DATE6 (3:2) DELIMITED BY SIZE
039000            WK-C-DATE6 (1:2) DELIMITED BY SIZE
039100            WK-C-TIME6       DELIMITED BY SIZE
039200         INTO WK-C-TIMESTAMP.
039300     READ WLSRCMT.
039400     IF NOT WK-C-SUCCESSFUL
039500        DISPLAY "TRFWGEN - READ FILE ERROR - WLSRCMT"
039600        MOVE 95 TO VWSGEN-RTNCODE
039700        GO TO Y900-ABNORMAL-TERMINATION
039800     END-IF.
039900     MOVE WLSRCMT-RAWMSG   TO WK-C-TPL-RAWMSG.
040000     MOVE WLSRCMT-BUSDOMCD TO WK-C-TPL-BUSDOMCD.
040100     MOVE WLSRCMT-JURISCD  TO WK-C-TPL-JURISCD.
040200     MOVE WLSRCMT-MSGDIR   TO WK-C-TPL-MSGDIR.
040300     IF VWSGEN-STPWDFLG = "Y"
040400        PERFORM C100-LOAD-STOPWORD-SET
040500           THRU C199-LOAD-STOPWORD-SET-EX
040600     END-IF.
040700     IF VWSGEN-SYNFLG = "Y"
040800        PERFORM C200-LOAD-SYNONYM-MAP
040900           THRU C299-LOAD-SYNONYM-MAP-EX
041000     END-IF.
041100 A999-PROCESS-CALLED-ROUTINE-EX.
041200     EXIT.
041300 
041400*-----------------------------------------------------------------
041500 B000-MAIN-PROCESSING.
041600*-----------------------------------------------------------------
041700     PERFORM B100-READ-WLWLREF
041800        THRU B199-READ-WLWLREF-EX.
041900     PERFORM D000-PROCESS-WATCHLIST-ROW
042000        THRU D999-PROCESS-WATCHLIST-ROW-EX
042100        UNTIL WK-C-EOF-WLWLREF-YES.
042200     PERFORM H900-WRITE-TRAILER-RECORD
042300        THRU H999-WRITE-TRAILER-RECORD-EX.
042400 B999-MAIN-PROCESSING-EX.
042500     EXIT.
042600 
042700*-----------------------------------------------------------------
042800 B100-READ-WLWLREF.
042900*-----------------------------------------------------------------
043000     READ WLWLREF
043100        AT END
043200           MOVE "Y" TO WK-C-EOF-WLWLREF
043300           GO TO B199-READ-WLWLREF-EX
043400     END-READ.
043500     IF NOT WK-C-SUCCESSFUL
043600        DISPLAY "TRFWGEN - READ FILE ERROR - WLWLREF"
043700        MOVE 96 TO VWSGEN-RTNCODE
043800        GO TO Y900-ABNORMAL-TERMINATION
043900     END-IF.
044000     ADD 1 TO WK-N-RECCNT.
044100 B199-READ-WLWLREF-EX.
044200     EXIT.
044300 
044400*-----------------------------------------------------------------
044500 C100-LOAD-STOPWORD-SET.
044600*-----------------------------------------------------------------
044700     PERFORM C110-READ-WLSTPWD
044800        THRU C119-READ-WLSTPWD-EX
044900        UNTIL WK-C-EOF-WLSTPWD-YES
045000        OR WK-N-STPWD-CNT = 500.
045100 C199-LOAD-STOPWORD-SET-EX.
045200     EXIT.
045300 
045400 C110-READ-WLSTPWD.
045500     READ WLSTPWD
045600        AT END
045700           MOVE "Y" TO WK-C-EOF-WLSTPWD
045800           GO TO C119-READ-WLSTPWD-EX
045900     END-READ.
046000     ADD 1 TO WK-N-STPWD-CNT.
046100     SET WK-X-STPWD-IDX TO WK-N-STPWD-CNT.
046200     MOVE WLSTPWD-VALUE     TO WK-T-STPWD-VALUE (WK-X-STPWD-IDX).
046300     MOVE WLSTPWD-LKUPID    TO WK-T-STPWD-LKUPID (WK-X-STPWD-IDX).
046400     MOVE WLSTPWD-LKUPVALID TO
046500         WK-T-STPWD-LKUPVALID (WK-X-STPWD-IDX).
046600 C119-READ-WLSTPWD-EX.
046700     EXIT.
046800 
046900*-----------------------------------------------------------------
047000 C200-LOAD-SYNONYM-MAP.
047100*-----------------------------------------------------------------
047200     PERFORM C210-READ-WLSYNMP
047300        THRU C219-READ-WLSYNMP-EX
047400        UNTIL WK-C-EOF-WLSYNMP-YES
047500        OR WK-N-SYNMP-CNT = 200.
047600 C299-LOAD-SYNONYM-MAP-EX.
047700     EXIT.
047800 
047900 C210-READ-WLSYNMP.
048000     READ WLSYNMP
048100        AT END
048200           MOVE "Y" TO WK-C-EOF-WLSYNMP
048300           GO TO C219-READ-WLSYNMP-EX
048400     END-READ.
048500     ADD 1 TO WK-N-SYNMP-CNT.
048600     SET WK-X-SYNMP-IDX TO WK-N-SYNMP-CNT.
048700     MOVE WLSYNMP-LKUPID    TO
048800         WK-T-SYNMP-LKUPID (WK-X-SYNMP-IDX).
048900     MOVE WLSYNMP-LKUPVALID TO
049000         WK-T-SYNMP-LKUPVALID (WK-X-SYNMP-IDX).
049100     MOVE WLSYNMP-SYNCSV    TO
049200         WK-T-SYNMP-SYNCSV (WK-X-SYNMP-IDX).
049300 C219-READ-WLSYNMP-EX.
049400     EXIT.
049500 
049600*-----------------------------------------------------------------
049700 D000-PROCESS-WATCHLIST-ROW.
049800*-----------------------------------------------------------------
049900*    IDENTIFIER-VALUE DERIVATION APPLIES ONCE PER WATCHLIST ROW -
050000*    SAME VALUE CARRIED ON EVERY VARIANT EMITTED FROM THIS ROW.
050100     MOVE WLWLREF-NUID-ALPHA TO WK-C-NUID-ALPHA.
050200     MOVE WLWLREF-IDNCOL     TO WK-C-IDNCOL-RAW.
050300     MOVE SPACES             TO WK-C-IDENT-VALUE.
050400     STRING "ID" DELIMITED BY SIZE
050500            WK-C-IDNCOL-RAW  DELIMITED BY SPACE
050600         INTO WK-C-IDENT-VALUE.
050700     PERFORM D100-SPLIT-TARGET-COLUMN
050800        THRU D199-SPLIT-TARGET-COLUMN-EX.
050900     PERFORM D200-PROCESS-DISCRETE-VALUE
051000        THRU D299-PROCESS-DISCRETE-VALUE-EX
051100        VARYING WK-X-DISCRETE-IDX FROM 1 BY 1
051200        UNTIL WK-X-DISCRETE-IDX > WK-N-DISCRETE-CNT.
051300     PERFORM B100-READ-WLWLREF
051400        THRU B199-READ-WLWLREF-EX.
051500 D999-PROCESS-WATCHLIST-ROW-EX.
051600     EXIT.
051700 
051800*-----------------------------------------------------------------
051900 D100-SPLIT-TARGET-COLUMN.
052000*-----------------------------------------------------------------
052100*    TARGET COLUMN MAY CARRY SEVERAL ";" SEPARATED VALUES -
052200*    BOUNDED TO 10 DISCRETE VALUES PER ROW.
052300     MOVE ZERO TO WK-N-DISCRETE-CNT.
052400     INITIALIZE WK-T-DISCRETE-TABLE.
052500     UNSTRING WLWLREF-TRGCOL DELIMITED BY ";"
052600        INTO WK-T-DISCRETE-VALUE (1)  WK-T-DISCRETE-VALUE (2)
052700             WK-T-DISCRETE-VALUE (3)  WK-T-DISCRETE-VALUE (4)
052800             WK-T-DISCRETE-VALUE (5)  WK-T-DISCRETE-VALUE (6)
052900             WK-T-DISCRETE-VALUE (7)  WK-T-DISCRETE-VALUE (8)
053000             WK-T-DISCRETE-VALUE (9)  WK-T-DISCRETE-VALUE (10)
053100        TALLYING IN WK-N-DISCRETE-CNT.
053200 D199-SPLIT-TARGET-COLUMN-EX.
053300     EXIT.
053400 
053500*-----------------------------------------------------------------
053600 D200-PROCESS-DISCRETE-VALUE.
053700*-----------------------------------------------------------------
053800     IF WK-T-DISCRETE-VALUE (WK-X-DISCRETE-IDX) = SPACES
053900        GO TO D299-PROCESS-DISCRETE-VALUE-EX
054000     END-IF.
054100     MOVE WK-T-DISCRETE-VALUE (WK-X-DISCRETE-IDX)
054200        TO WK-C-CURRENT-V.
054300     PERFORM D900-COMPUTE-VLEN
054400        THRU D909-COMPUTE-VLEN-EX.
054500     EVALUATE TRUE
054600        WHEN VWSGEN-STPWDFLG = "Y"
054700           PERFORM E000-GENERATE-CED-VARIANTS
054800              THRU E999-GENERATE-CED-VARIANTS-EX
054900           PERFORM F000-GENERATE-STOPWORD-VARIANTS
055000              THRU F999-GENERATE-STOPWORD-VARIANTS-EX
055100        WHEN VWSGEN-SYNFLG = "Y"
055200           PERFORM G000-GENERATE-SYNONYM-VARIANTS
055300              THRU G999-GENERATE-SYNONYM-VARIANTS-EX
055400        WHEN OTHER
055500           PERFORM E000-GENERATE-CED-VARIANTS
055600              THRU E999-GENERATE-CED-VARIANTS-EX
055700     END-EVALUATE.
055800 D299-PROCESS-DISCRETE-VALUE-EX.
055900     EXIT.
056000 
056100*-----------------------------------------------------------------
056200 D900-COMPUTE-VLEN.
056300*-----------------------------------------------------------------
056400*    TRAILING-SPACE TRIM - STANDARD REVERSE-SCAN IDIOM.
056500     MOVE 240 TO WK-N-SCANPOS.
056600     PERFORM D901-BACKUP-SCANPOS
056700        THRU D902-BACKUP-SCANPOS-EX
056800        UNTIL WK-N-SCANPOS = 0
056900        OR WK-C-CURRENT-V (WK-N-SCANPOS:1) NOT = SPACE.
057000     MOVE WK-N-SCANPOS TO WK-N-VLEN.
057100 D909-COMPUTE-VLEN-EX.
057200     EXIT.
057300 
057400 D901-BACKUP-SCANPOS.
057500     SUBTRACT 1 FROM WK-N-SCANPOS.
057600 D902-BACKUP-SCANPOS-EX.
057700     EXIT.
057800 
057900*-----------------------------------------------------------------
058000 E000-GENERATE-CED-VARIANTS.
058100*-----------------------------------------------------------------
058200*    ALWAYS EMIT THE EXACT VARIANT, THEN WHICHEVER OF CED1/2/3
058300*    THE CONTROL CARD ASKS FOR.
058400     MOVE WK-C-CURRENT-V  TO WK-C-CED-VARIANT.
058500     MOVE ZERO            TO WK-N-CED-LEVEL.
058600     MOVE "NA"             TO WK-C-LOOKUP-ID WK-C-LOOKUP-VALUE-ID.
058700     PERFORM H000-EMIT-GENERATED-RECORD
058800        THRU H999-EMIT-GENERATED-RECORD-EX.
058900     IF VWSGEN-MAXCED >= 1
059000        PERFORM E010-CED1-VARIANT
059100           THRU E019-CED1-VARIANT-EX
059200     END-IF.
059300     IF VWSGEN-MAXCED >= 2
059400        PERFORM E020-CED2-VARIANT
059500           THRU E029-CED2-VARIANT-EX
059600     END-IF.
059700     IF VWSGEN-MAXCED >= 3
059800        PERFORM E030-CED3-VARIANT
059900           THRU E039-CED3-VARIANT-EX
060000     END-IF.
060100 E999-GENERATE-CED-VARIANTS-EX.
060200     EXIT.
060300 
060400*-----------------------------------------------------------------
060500 E010-CED1-VARIANT.
060600*-----------------------------------------------------------------
060700     MOVE 1 TO WK-N-CED-LEVEL.
060800     IF WK-N-VLEN >= 1
060900        MOVE 0 TO WK-N-DEL-POS
061000        MOVE 1 TO WK-N-DEL-LEN
061100        PERFORM E900-BUILD-DELETED-VARIANT
061200           THRU E909-BUILD-DELETED-VARIANT-EX
061300        PERFORM H000-EMIT-GENERATED-RECORD
061400           THRU H999-EMIT-GENERATED-RECORD-EX
061500     END-IF.
061600     IF WK-N-VLEN >= 3
061700        DIVIDE WK-N-VLEN BY 2 GIVING WK-N-MIDPOS
061800        MOVE WK-N-MIDPOS TO WK-N-DEL-POS
061900        MOVE 1 TO WK-N-DEL-LEN
062000        PERFORM E900-BUILD-DELETED-VARIANT
062100           THRU E909-BUILD-DELETED-VARIANT-EX
062200        PERFORM H000-EMIT-GENERATED-RECORD
062300           THRU H999-EMIT-GENERATED-RECORD-EX
062400     END-IF.
062500     IF WK-N-VLEN >= 1
062600        COMPUTE WK-N-DEL-POS = WK-N-VLEN - 1
062700        MOVE 1 TO WK-N-DEL-LEN
062800        PERFORM E900-BUILD-DELETED-VARIANT
062900           THRU E909-BUILD-DELETED-VARIANT-EX
063000        PERFORM H000-EMIT-GENERATED-RECORD
063100           THRU H999-EMIT-GENERATED-RECORD-EX
063200     END-IF.
063300 E019-CED1-VARIANT-EX.
063400     EXIT.
063500 
063600*-----------------------------------------------------------------
063700 E020-CED2-VARIANT.
063800*-----------------------------------------------------------------
063900     IF WK-N-VLEN < 3
064000        GO TO E029-CED2-VARIANT-EX
064100     END-IF.
064200     MOVE 2 TO WK-N-CED-LEVEL.
064300     MOVE 0 TO WK-N-DEL-POS.
064400     MOVE 2 TO WK-N-DEL-LEN.
064500     PERFORM E900-BUILD-DELETED-VARIANT
064600        THRU E909-BUILD-DELETED-VARIANT-EX.
064700     PERFORM H000-EMIT-GENERATED-RECORD
064800        THRU H999-EMIT-GENERATED-RECORD-EX.
064900     DIVIDE WK-N-VLEN BY 2 GIVING WK-N-MIDPOS.
065000     COMPUTE WK-N-DEL-POS = WK-N-MIDPOS - 1.
065100     MOVE 2 TO WK-N-DEL-LEN.
065200     PERFORM E900-BUILD-DELETED-VARIANT
065300        THRU E909-BUILD-DELETED-VARIANT-EX.
065400     PERFORM H000-EMIT-GENERATED-RECORD
065500        THRU H999-EMIT-GENERATED-RECORD-EX.
065600     COMPUTE WK-N-DEL-POS = WK-N-VLEN - 2.
065700     MOVE 2 TO WK-N-DEL-LEN.
065800     PERFORM E900-BUILD-DELETED-VARIANT
065900        THRU E909-BUILD-DELETED-VARIANT-EX.
066000     PERFORM H000-EMIT-GENERATED-RECORD
066100        THRU H999-EMIT-GENERATED-RECORD-EX.
066200 E029-CED2-VARIANT-EX.
066300     EXIT.
066400 
066500*-----------------------------------------------------------------
066600 E030-CED3-VARIANT.
066700*-----------------------------------------------------------------
066800     IF WK-N-VLEN < 4
066900        GO TO E039-CED3-VARIANT-EX
067000     END-IF.
067100     MOVE 3 TO WK-N-CED-LEVEL.
067200     MOVE 0 TO WK-N-DEL-POS.
067300     MOVE 3 TO WK-N-DEL-LEN.
067400     PERFORM E900-BUILD-DELETED-VARIANT
067500        THRU E909-BUILD-DELETED-VARIANT-EX.
067600     PERFORM H000-EMIT-GENERATED-RECORD
067700        THRU H999-EMIT-GENERATED-RECORD-EX.
067800     DIVIDE WK-N-VLEN BY 2 GIVING WK-N-MIDPOS.
067900     COMPUTE WK-N-DEL-POS = WK-N-MIDPOS - 1.
068000     MOVE 3 TO WK-N-DEL-LEN.
068100     PERFORM E900-BUILD-DELETED-VARIANT
068200        THRU E909-BUILD-DELETED-VARIANT-EX.
068300     PERFORM H000-EMIT-GENERATED-RECORD
068400        THRU H999-EMIT-GENERATED-RECORD-EX.
068500     COMPUTE WK-N-DEL-POS = WK-N-VLEN - 3.
068600     MOVE 3 TO WK-N-DEL-LEN.
068700     PERFORM E900-BUILD-DELETED-VARIANT
068800        THRU E909-BUILD-DELETED-VARIANT-EX.
068900     PERFORM H000-EMIT-GENERATED-RECORD
069000        THRU H999-EMIT-GENERATED-RECORD-EX.
069100 E039-CED3-VARIANT-EX.
069200     EXIT.
069300 
069400*-----------------------------------------------------------------
069500 E900-BUILD-DELETED-VARIANT.
069600*-----------------------------------------------------------------
069700*    REMOVES WK-N-DEL-LEN CHARACTERS STARTING AT THE 0-BASED
069800*    POSITION WK-N-DEL-POS FROM WK-C-CURRENT-V, RESULT IN
069900*    WK-C-CED-VARIANT.  CALLED ONLY WITH GUARDS ALREADY SATISFIED
070000*    BY THE E0n0 PARAGRAPHS ABOVE.
070100     MOVE SPACES TO WK-C-CED-VARIANT.
070200     COMPUTE WK-N-E9-SUFLEN =
070300         WK-N-VLEN - WK-N-DEL-POS - WK-N-DEL-LEN.
070400     IF WK-N-DEL-POS > 0 AND WK-N-E9-SUFLEN > 0
070500        COMPUTE WK-N-E9-SUFSTART =
070600            WK-N-DEL-POS + WK-N-DEL-LEN + 1
070700        STRING WK-C-CURRENT-V (1:WK-N-DEL-POS) DELIMITED BY SIZE
070800               WK-C-CURRENT-V (WK-N-E9-SUFSTART:WK-N-E9-SUFLEN)
070900                  DELIMITED BY SIZE
071000            INTO WK-C-CED-VARIANT
071100     ELSE
071200        IF WK-N-DEL-POS > 0
071300           MOVE WK-C-CURRENT-V (1:WK-N-DEL-POS)
071400              TO WK-C-CED-VARIANT
071500        ELSE
071600           IF WK-N-E9-SUFLEN > 0
071700              COMPUTE WK-N-E9-SUFSTART =
071800                  WK-N-DEL-POS + WK-N-DEL-LEN + 1
071900              MOVE WK-C-CURRENT-V
072000                 (WK-N-E9-SUFSTART:WK-N-E9-SUFLEN)
072100                 TO WK-C-CED-VARIANT
072200           END-IF
072300        END-IF
072400     END-IF.
072500 E909-BUILD-DELETED-VARIANT-EX.
072600     EXIT.
072700 
072800*-----------------------------------------------------------------
072900 F000-GENERATE-STOPWORD-VARIANTS.
073000*-----------------------------------------------------------------
073100*    GENERATED INDEPENDENTLY OF THE CED1/2/3 FLAGS, FROM THE
073200*    BASE VALUE - NOT FROM THE CED VARIANTS ABOVE.
073300     MOVE -1 TO WK-N-CED-LEVEL.
073400     PERFORM F010-STOPWORD-PREFIX
073500        THRU F019-STOPWORD-PREFIX-EX
073600        VARYING WK-X-STPWD-IDX FROM 1 BY 1
073700        UNTIL WK-X-STPWD-IDX > WK-N-STPWD-CNT.
073800     PERFORM F020-STOPWORD-SUFFIX
073900        THRU F029-STOPWORD-SUFFIX-EX
074000        VARYING WK-X-STPWD-IDX FROM 1 BY 1
074100        UNTIL WK-X-STPWD-IDX > WK-N-STPWD-CNT.
074200     PERFORM F030-STOPWORD-BETWEEN
074300        THRU F039-STOPWORD-BETWEEN-EX
074400        VARYING WK-X-STPWD-IDX FROM 1 BY 1
074500        UNTIL WK-X-STPWD-IDX > WK-N-STPWD-CNT.
074600 F999-GENERATE-STOPWORD-VARIANTS-EX.
074700     EXIT.
074800 
074900*-----------------------------------------------------------------
075000 F010-STOPWORD-PREFIX.
075100*-----------------------------------------------------------------
075200     MOVE SPACES TO WK-C-CED-VARIANT.
075300     STRING WK-T-STPWD-VALUE (WK-X-STPWD-IDX) DELIMITED BY SPACE
075400            " "                               DELIMITED BY SIZE
075500            WK-C-CURRENT-V                    DELIMITED BY SPACE
075600         INTO WK-C-CED-VARIANT.
075700     MOVE WK-T-STPWD-LKUPID (WK-X-STPWD-IDX)    TO WK-C-LOOKUP-ID.
075800     MOVE WK-T-STPWD-LKUPVALID (WK-X-STPWD-IDX)
075900        TO WK-C-LOOKUP-VALUE-ID.
076000     PERFORM H000-EMIT-GENERATED-RECORD
076100        THRU H999-EMIT-GENERATED-RECORD-EX.
076200 F019-STOPWORD-PREFIX-EX.
076300     EXIT.
076400 
076500*-----------------------------------------------------------------
076600 F020-STOPWORD-SUFFIX.
076700*-----------------------------------------------------------------
076800     MOVE SPACES TO WK-C-CED-VARIANT.
076900     STRING WK-C-CURRENT-V                    DELIMITED BY SPACE
077000            " "                               DELIMITED BY SIZE
077100            WK-T-STPWD-VALUE (WK-X-STPWD-IDX) DELIMITED BY SPACE
077200         INTO WK-C-CED-VARIANT.
077300     MOVE WK-T-STPWD-LKUPID (WK-X-STPWD-IDX)    TO WK-C-LOOKUP-ID.
077400     MOVE WK-T-STPWD-LKUPVALID (WK-X-STPWD-IDX)
077500        TO WK-C-LOOKUP-VALUE-ID.
077600     PERFORM H000-EMIT-GENERATED-RECORD
077700        THRU H999-EMIT-GENERATED-RECORD-EX.
077800 F029-STOPWORD-SUFFIX-EX.
077900     EXIT.
078000 
078100*-----------------------------------------------------------------
078200 F030-STOPWORD-BETWEEN.
078300*-----------------------------------------------------------------
078400*    ONE VARIANT PER WORD-BOUNDARY POSITION - NONE IF V IS A
078500*    SINGLE WORD.
078600     MOVE ZERO TO WK-N-WORDCNT.
078700     INITIALIZE WK-T-WORD-TABLE.
078800     UNSTRING WK-C-CURRENT-V DELIMITED BY SPACE
078900        INTO WK-T-WORD (1) WK-T-WORD (2) WK-T-WORD (3)
079000             WK-T-WORD (4) WK-T-WORD (5) WK-T-WORD (6)
079100             WK-T-WORD (7) WK-T-WORD (8) WK-T-WORD (9)
079200             WK-T-WORD (10)
079300        TALLYING IN WK-N-WORDCNT.
079400     IF WK-N-WORDCNT < 2
079500        GO TO F039-STOPWORD-BETWEEN-EX
079600     END-IF.
079700     PERFORM F031-EMIT-BETWEEN-VARIANT
079800        THRU F038-EMIT-BETWEEN-VARIANT-EX
079900        VARYING WK-N-BTWN-POS FROM 1 BY 1
080000        UNTIL WK-N-BTWN-POS > WK-N-WORDCNT - 1.
080100 F039-STOPWORD-BETWEEN-EX.
080200     EXIT.
080300 
080400 F031-EMIT-BETWEEN-VARIANT.
080500*    WORDS 1..WK-N-BTWN-POS JOINED BY SPACE, THE STOPWORD, THEN
080600*    WORDS WK-N-BTWN-POS+1..WK-N-WORDCNT JOINED BY SPACE.
080700     MOVE SPACES TO WK-C-BTWN-LEFT WK-C-BTWN-RIGHT.
080800     PERFORM F032-BUILD-LEFT-PHRASE
080900        THRU F033-BUILD-LEFT-PHRASE-EX
081000        VARYING WK-X-WORD-IDX FROM 1 BY 1
081100        UNTIL WK-X-WORD-IDX > WK-N-BTWN-POS.
081200     PERFORM F034-BUILD-RIGHT-PHRASE
081300        THRU F035-BUILD-RIGHT-PHRASE-EX
081400        VARYING WK-X-WORD-IDX FROM WK-N-BTWN-POS + 1 BY 1
081500        UNTIL WK-X-WORD-IDX > WK-N-WORDCNT.
081600     MOVE SPACES TO WK-C-CED-VARIANT.
081700     STRING WK-C-BTWN-LEFT                     DELIMITED BY SPACE
081800            " "                                DELIMITED BY SIZE
081900            WK-T-STPWD-VALUE (WK-X-STPWD-IDX)  DELIMITED BY SPACE
082000            " "                                DELIMITED BY SIZE
082100            WK-C-BTWN-RIGHT                    DELIMITED BY SPACE
082200         INTO WK-C-CED-VARIANT.
082300     MOVE WK-T-STPWD-LKUPID (WK-X-STPWD-IDX)    TO WK-C-LOOKUP-ID.
082400     MOVE WK-T-STPWD-LKUPVALID (WK-X-STPWD-IDX)
082500        TO WK-C-LOOKUP-VALUE-ID.
082600     PERFORM H000-EMIT-GENERATED-RECORD
082700        THRU H999-EMIT-GENERATED-RECORD-EX.
082800 F038-EMIT-BETWEEN-VARIANT-EX.
082900     EXIT.
083000 
083100 F032-BUILD-LEFT-PHRASE.
083200     IF WK-X-WORD-IDX = 1
083300        MOVE WK-T-WORD (WK-X-WORD-IDX) TO WK-C-BTWN-LEFT
083400     ELSE
083500        STRING WK-C-BTWN-LEFT         DELIMITED BY SPACE
083600               " "                    DELIMITED BY SIZE
083700               WK-T-WORD (WK-X-WORD-IDX) DELIMITED BY SPACE
083800            INTO WK-C-BTWN-LEFT
083900     END-IF.
084000 F033-BUILD-LEFT-PHRASE-EX.
084100     EXIT.
084200 
084300 F034-BUILD-RIGHT-PHRASE.
084400     IF WK-C-BTWN-RIGHT = SPACES
084500        MOVE WK-T-WORD (WK-X-WORD-IDX) TO WK-C-BTWN-RIGHT
084600     ELSE
084700        STRING WK-C-BTWN-RIGHT        DELIMITED BY SPACE
084800               " "                    DELIMITED BY SIZE
084900               WK-T-WORD (WK-X-WORD-IDX) DELIMITED BY SPACE
085000            INTO WK-C-BTWN-RIGHT
085100     END-IF.
085200 F035-BUILD-RIGHT-PHRASE-EX.
085300     EXIT.
085400 
085500*-----------------------------------------------------------------
085600 G000-GENERATE-SYNONYM-VARIANTS.
085700*-----------------------------------------------------------------
085800     MOVE -2 TO WK-N-CED-LEVEL.
085900     IF VWSGEN-SYNMWFLG = "Y"
086000        PERFORM G020-SYNONYM-MULTIWORD
086100           THRU G029-SYNONYM-MULTIWORD-EX
086200     ELSE
086300        PERFORM G010-SYNONYM-SINGLEWORD
086400           THRU G019-SYNONYM-SINGLEWORD-EX
086500     END-IF.
086600 G999-GENERATE-SYNONYM-VARIANTS-EX.
086700     EXIT.
086800 
086900*-----------------------------------------------------------------
087000 G010-SYNONYM-SINGLEWORD.
087100*-----------------------------------------------------------------
087200*    FIND THE FIRST (OR, WHEN SYNMULTIGRP, EVERY) SYNONYM-MAP
087300*    ROW WHOSE CSV LIST CONTAINS V, EMIT ONE VARIANT PER OTHER
087400*    DISTINCT OPTION ON THE MATCHING ROW(S) - WK-T-SYNEMIT-TABLE
087500*    BELOW KEEPS THE SET "DISTINCT" ACROSS ALL MATCHING ROWS, NOT
087600*    JUST WITHIN ONE ROW'S OWN CSV LIST.
087700     MOVE ZERO TO WK-N-SYNEMIT-CNT.
087800     INITIALIZE WK-T-SYNEMIT-TABLE.
087900     PERFORM G011-SCAN-SYNMP-ROW
088000        THRU G018-SCAN-SYNMP-ROW-EX
088100        VARYING WK-X-SYNMP-IDX FROM 1 BY 1
088200        UNTIL WK-X-SYNMP-IDX > WK-N-SYNMP-CNT.
088300 G019-SYNONYM-SINGLEWORD-EX.
088400     EXIT.
088500 
088600 G011-SCAN-SYNMP-ROW.
088700     IF WK-X-SYNMP-FOUND-YES AND VWSGEN-SYNMULTIGRP NOT = "Y"
088800        GO TO G018-SCAN-SYNMP-ROW-EX
088900     END-IF.
089000     PERFORM G900-EXPLODE-SYNOPT-LIST
089100        THRU G909-EXPLODE-SYNOPT-LIST-EX.
089200     PERFORM G012-TEST-MEMBERSHIP
089300        THRU G013-TEST-MEMBERSHIP-EX
089400        VARYING WK-X-SYNOPT-IDX FROM 1 BY 1
089500        UNTIL WK-X-SYNOPT-IDX > WK-N-SYNOPTCNT
089600        OR WK-X-SYNMP-FOUND-YES.
089700     IF WK-X-SYNMP-FOUND-YES
089800        MOVE WK-T-SYNMP-LKUPID (WK-X-SYNMP-IDX) TO WK-C-LOOKUP-ID
089900        MOVE WK-T-SYNMP-LKUPVALID (WK-X-SYNMP-IDX)
090000           TO WK-C-LOOKUP-VALUE-ID
090100        PERFORM G014-EMIT-OTHER-OPTIONS
090200           THRU G015-EMIT-OTHER-OPTIONS-EX
090300           VARYING WK-X-SYNOPT-IDX FROM 1 BY 1
090400           UNTIL WK-X-SYNOPT-IDX > WK-N-SYNOPTCNT
090500     END-IF.
090600 G018-SCAN-SYNMP-ROW-EX.
090700     EXIT.
090800 
090900 G012-TEST-MEMBERSHIP.
091000     IF WK-T-SYNOPT (WK-X-SYNOPT-IDX) = WK-C-CURRENT-V
091100        SET WK-X-SYNMP-FOUND-YES TO TRUE
091200     END-IF.
091300 G013-TEST-MEMBERSHIP-EX.
091400     EXIT.
091500 
091600 G014-EMIT-OTHER-OPTIONS.
091700     IF WK-T-SYNOPT (WK-X-SYNOPT-IDX) NOT = WK-C-CURRENT-V
091800        AND WK-T-SYNOPT (WK-X-SYNOPT-IDX) NOT = SPACES
091900        MOVE "N" TO WK-X-SYNEMIT-FOUND-SW
092000        PERFORM G016-TEST-SYNEMIT-MEMBER
092100           THRU G017-TEST-SYNEMIT-MEMBER-EX
092200           VARYING WK-X-SYNEMIT-IDX FROM 1 BY 1
092300           UNTIL WK-X-SYNEMIT-IDX > WK-N-SYNEMIT-CNT
092400           OR WK-X-SYNEMIT-FOUND-YES
092500        IF NOT WK-X-SYNEMIT-FOUND-YES
092600           IF WK-N-SYNEMIT-CNT < 60
092700              ADD 1 TO WK-N-SYNEMIT-CNT
092800              MOVE WK-T-SYNOPT (WK-X-SYNOPT-IDX)
092900                 TO WK-T-SYNEMIT-VALUE (WK-N-SYNEMIT-CNT)
093000           END-IF
093100           MOVE WK-T-SYNOPT (WK-X-SYNOPT-IDX) TO WK-C-CED-VARIANT
093200           PERFORM H000-EMIT-GENERATED-RECORD
093300              THRU H999-EMIT-GENERATED-RECORD-EX
093400        END-IF
093500     END-IF.
093600 G015-EMIT-OTHER-OPTIONS-EX.
093700     EXIT.
093800 
093900 G016-TEST-SYNEMIT-MEMBER.
094000     IF WK-T-SYNEMIT-VALUE (WK-X-SYNEMIT-IDX)
094100           = WK-T-SYNOPT (WK-X-SYNOPT-IDX)
094200        SET WK-X-SYNEMIT-FOUND-YES TO TRUE
094300     END-IF.
094400 G017-TEST-SYNEMIT-MEMBER-EX.
094500     EXIT.
094600 
094700*-----------------------------------------------------------------
094800 G900-EXPLODE-SYNOPT-LIST.
094900*-----------------------------------------------------------------
095000*    BOUNDED TO 30 COMMA-SEPARATED OPTIONS PER LOOKUP-VALUE ROW.
095100     MOVE ZERO TO WK-N-SYNOPTCNT.
095200     INITIALIZE WK-T-SYNOPT-TABLE.
095300     UNSTRING WK-T-SYNMP-SYNCSV (WK-X-SYNMP-IDX)
095400         DELIMITED BY ","
095500        INTO WK-T-SYNOPT (1)  WK-T-SYNOPT (2)  WK-T-SYNOPT (3)
095600             WK-T-SYNOPT (4)  WK-T-SYNOPT (5)  WK-T-SYNOPT (6)
095700             WK-T-SYNOPT (7)  WK-T-SYNOPT (8)  WK-T-SYNOPT (9)
095800             WK-T-SYNOPT (10) WK-T-SYNOPT (11) WK-T-SYNOPT (12)
095900             WK-T-SYNOPT (13) WK-T-SYNOPT (14) WK-T-SYNOPT (15)
096000             WK-T-SYNOPT (16) WK-T-SYNOPT (17) WK-T-SYNOPT (18)
096100             WK-T-SYNOPT (19) WK-T-SYNOPT (20) WK-T-SYNOPT (21)
096200             WK-T-SYNOPT (22) WK-T-SYNOPT (23) WK-T-SYNOPT (24)
096300             WK-T-SYNOPT (25) WK-T-SYNOPT (26) WK-T-SYNOPT (27)
096400             WK-T-SYNOPT (28) WK-T-SYNOPT (29) WK-T-SYNOPT (30)
096500        TALLYING IN WK-N-SYNOPTCNT.
096600 G909-EXPLODE-SYNOPT-LIST-EX.
096700     EXIT.
096800 
096900*-----------------------------------------------------------------
097000 G020-SYNONYM-MULTIWORD.
097100*-----------------------------------------------------------------
097200*    BOUNDED TO THE FIRST WK-N-MWMAXWRD (4) WORDS OF V AND THE
097300*    FIRST WK-N-MWMAXOPT (6) SYNONYM OPTIONS PER WORD - THE
097400*    CARTESIAN PRODUCT IS BUILT WITH A FIXED 4-LEVEL NESTED
097500*    PERFORM, NOT RECURSION.
097600     MOVE ZERO TO WK-N-WORDCNT.
097700     INITIALIZE WK-T-WORD-TABLE.
097800     UNSTRING WK-C-CURRENT-V DELIMITED BY SPACE
097900        INTO WK-T-WORD (1) WK-T-WORD (2) WK-T-WORD (3)
098000             WK-T-WORD (4) WK-T-WORD (5) WK-T-WORD (6)
098100             WK-T-WORD (7) WK-T-WORD (8) WK-T-WORD (9)
098200             WK-T-WORD (10)
098300        TALLYING IN WK-N-WORDCNT.
098400     IF WK-N-WORDCNT > WK-N-MWMAXWRD
098500        MOVE WK-N-MWMAXWRD TO WK-N-WORDCNT
098600     END-IF.
098700     INITIALIZE WK-T-MWOPT-TABLE.
098800     MOVE ZERO TO WK-N-PHRASEMIT-CNT.
098900     INITIALIZE WK-T-PHRASEMIT-TABLE.
099000     PERFORM G021-BUILD-WORD-OPTIONS
099100        THRU G022-BUILD-WORD-OPTIONS-EX
099200        VARYING WK-X-MWW-IDX FROM 1 BY 1
099300        UNTIL WK-X-MWW-IDX > WK-N-WORDCNT.
099400     PERFORM G023-EXPAND-CARTESIAN-PRODUCT
099500        THRU G028-EXPAND-CARTESIAN-PRODUCT-EX.
099600 G029-SYNONYM-MULTIWORD-EX.
099700     EXIT.
099800 
099900 G021-BUILD-WORD-OPTIONS.
100000*    OPTION 1 IS ALWAYS THE WORD ITSELF - OPTIONS 2.. ARE ITS
100100*    SYNONYMS, ACROSS ONE OR EVERY MATCHING GROUP PER
100200*    VWSGEN-SYNMULTIGRP.
100300     MOVE 1 TO WK-T-MWOPT-CNT (WK-X-MWW-IDX).
100400     MOVE WK-T-WORD (WK-X-MWW-IDX)
100500        TO WK-T-MWOPT-VALUE (WK-X-MWW-IDX 1).
100600     MOVE "NA" TO WK-T-MWOPT-LKUPID (WK-X-MWW-IDX 1)
100700                  WK-T-MWOPT-LKUPVALID (WK-X-MWW-IDX 1).
100800     MOVE "N" TO WK-X-SYNMP-FOUND-SW.
100900     PERFORM G024-SCAN-WORD-SYNONYMS
101000        THRU G025-SCAN-WORD-SYNONYMS-EX
101100        VARYING WK-X-SYNMP-IDX FROM 1 BY 1
101200        UNTIL WK-X-SYNMP-IDX > WK-N-SYNMP-CNT.
101300 G022-BUILD-WORD-OPTIONS-EX.
101400     EXIT.
101500 
101600 G024-SCAN-WORD-SYNONYMS.
101700     IF WK-X-SYNMP-FOUND-YES AND VWSGEN-SYNMULTIGRP NOT = "Y"
101800        GO TO G025-SCAN-WORD-SYNONYMS-EX
101900     END-IF.
102000     IF WK-T-MWOPT-CNT (WK-X-MWW-IDX) >= WK-N-MWMAXOPT
102100        GO TO G025-SCAN-WORD-SYNONYMS-EX
102200     END-IF.
102300     PERFORM G900-EXPLODE-SYNOPT-LIST
102400        THRU G909-EXPLODE-SYNOPT-LIST-EX.
102500     MOVE "N" TO WK-X-SYNMP-FOUND-SW.
102600     PERFORM G026-TEST-WORD-MEMBERSHIP
102700        THRU G027-TEST-WORD-MEMBERSHIP-EX
102800        VARYING WK-X-SYNOPT-IDX FROM 1 BY 1
102900        UNTIL WK-X-SYNOPT-IDX > WK-N-SYNOPTCNT
103000        OR WK-X-SYNMP-FOUND-YES.
103100 G025-SCAN-WORD-SYNONYMS-EX.
103200     EXIT.
103300 
103400 G026-TEST-WORD-MEMBERSHIP.
103500     IF WK-T-SYNOPT (WK-X-SYNOPT-IDX) = WK-T-WORD (WK-X-MWW-IDX)
103600        SET WK-X-SYNMP-FOUND-YES TO TRUE
103700        PERFORM G900A-ADD-WORD-OPTIONS
103800           THRU G900A-ADD-WORD-OPTIONS-EX
103900     END-IF.
104000 G027-TEST-WORD-MEMBERSHIP-EX.
104100     EXIT.
104200 
104300 G900A-ADD-WORD-OPTIONS.
104400     PERFORM G900B-ADD-ONE-OPTION
104500        THRU G900C-ADD-ONE-OPTION-EX
104600        VARYING WK-X-MWO-IDX FROM 1 BY 1
104700        UNTIL WK-X-MWO-IDX > WK-N-SYNOPTCNT
104800        OR WK-T-MWOPT-CNT (WK-X-MWW-IDX) >= WK-N-MWMAXOPT.
104900 G900A-ADD-WORD-OPTIONS-EX.
105000     EXIT.
105100 
105200 G900B-ADD-ONE-OPTION.
105300     IF WK-T-SYNOPT (WK-X-MWO-IDX) NOT = WK-T-WORD (WK-X-MWW-IDX)
105400        AND WK-T-SYNOPT (WK-X-MWO-IDX) NOT = SPACES
105500        ADD 1 TO WK-T-MWOPT-CNT (WK-X-MWW-IDX)
105600        MOVE WK-T-SYNOPT (WK-X-MWO-IDX)
105700           TO WK-T-MWOPT-VALUE
105800              (WK-X-MWW-IDX WK-T-MWOPT-CNT (WK-X-MWW-IDX))
105900        MOVE WK-T-SYNMP-LKUPID (WK-X-SYNMP-IDX)
106000           TO WK-T-MWOPT-LKUPID
106100              (WK-X-MWW-IDX WK-T-MWOPT-CNT (WK-X-MWW-IDX))
106200        MOVE WK-T-SYNMP-LKUPVALID (WK-X-SYNMP-IDX)
106300           TO WK-T-MWOPT-LKUPVALID
106400              (WK-X-MWW-IDX WK-T-MWOPT-CNT (WK-X-MWW-IDX))
106500     END-IF.
106600 G900C-ADD-ONE-OPTION-EX.
106700     EXIT.
106800 
106900*-----------------------------------------------------------------
107000 G023-EXPAND-CARTESIAN-PRODUCT.
107100*-----------------------------------------------------------------
107200*    FOUR FIXED NESTING LEVELS, ONE PER WORD SLOT - UNUSED WORD
107300*    SLOTS (BEYOND WK-N-WORDCNT) CARRY A SINGLE BLANK OPTION SO
107400*    THE INNER PERFORMS STILL TERMINATE CLEANLY AND CONTRIBUTE
107500*    NOTHING TO THE BUILT PHRASE.
107600     PERFORM G900D-PAD-UNUSED-WORDS
107700        THRU G900D-PAD-UNUSED-WORDS-EX
107800        VARYING WK-X-MWW-IDX FROM WK-N-WORDCNT + 1 BY 1
107900        UNTIL WK-X-MWW-IDX > WK-N-MWMAXWRD.
108000     PERFORM G023A-WORD1-LOOP
108100        THRU G023A-WORD1-LOOP-EX
108200        VARYING WK-N-W1OPT FROM 1 BY 1
108300        UNTIL WK-N-W1OPT > WK-T-MWOPT-CNT (1).
108400 G028-EXPAND-CARTESIAN-PRODUCT-EX.
108500     EXIT.
108600 
108700 G900D-PAD-UNUSED-WORDS.
108800     MOVE 1 TO WK-T-MWOPT-CNT (WK-X-MWW-IDX).
108900     MOVE SPACES TO WK-T-MWOPT-VALUE (WK-X-MWW-IDX 1).
109000     MOVE "NA" TO WK-T-MWOPT-LKUPID (WK-X-MWW-IDX 1)
109100                  WK-T-MWOPT-LKUPVALID (WK-X-MWW-IDX 1).
109200 G900D-PAD-UNUSED-WORDS-EX.
109300     EXIT.
109400 
109500 G023A-WORD1-LOOP.
109600     PERFORM G023B-WORD2-LOOP
109700        THRU G023B-WORD2-LOOP-EX
109800        VARYING WK-N-W2OPT FROM 1 BY 1
109900        UNTIL WK-N-W2OPT > WK-T-MWOPT-CNT (2).
110000 G023A-WORD1-LOOP-EX.
110100     EXIT.
110200 
110300 G023B-WORD2-LOOP.
110400     PERFORM G023C-WORD3-LOOP
110500        THRU G023C-WORD3-LOOP-EX
110600        VARYING WK-N-W3OPT FROM 1 BY 1
110700        UNTIL WK-N-W3OPT > WK-T-MWOPT-CNT (3).
110800 G023B-WORD2-LOOP-EX.
110900     EXIT.
111000 
111100 G023C-WORD3-LOOP.
111200     PERFORM G023D-WORD4-LOOP
111300        THRU G023D-WORD4-LOOP-EX
111400        VARYING WK-N-W4OPT FROM 1 BY 1
111500        UNTIL WK-N-W4OPT > WK-T-MWOPT-CNT (4).
111600 G023C-WORD3-LOOP-EX.
111700     EXIT.
111800 
111900 G023D-WORD4-LOOP.
112000*    OPTION 1/1/1/1 ON EVERY WORD IS THE UNCHANGED BASE PHRASE -
112100*    ALREADY EMITTED BY E000, SO SKIP IT HERE.
112200     IF WK-N-W1OPT = 1 AND WK-N-W2OPT = 1
112300        AND WK-N-W3OPT = 1 AND WK-N-W4OPT = 1
112400        GO TO G023D-WORD4-LOOP-EX
112500     END-IF.
112600     PERFORM G023E-BUILD-AND-EMIT-PHRASE
112700        THRU G023F-BUILD-AND-EMIT-PHRASE-EX.
112800 G023D-WORD4-LOOP-EX.
112900     EXIT.
113000 
113100 G023E-BUILD-AND-EMIT-PHRASE.
113200*    LOOKUP-ID/LOOKUP-VALUE-ID ON THE EMITTED RECORD ARE THE
113300*    UNION OF WHICHEVER WORD SLOTS ACTUALLY CARRY A SYNONYM
113400*    (NOT JUST WORD 1) - A WORD LEFT AS "ITSELF" CONTRIBUTES
113500*    NOTHING (ITS OPTION'S LKUPID IS "NA", SET BY G021/G900D).
113600*    THE PHRASE ITSELF IS ALSO CHECKED AGAINST
113700*    WK-T-PHRASEMIT-TABLE SO THE SAME RESULTING TEXT, HOWEVER
113800*    IT WAS ASSEMBLED, IS NEVER WRITTEN TWICE.
113900     MOVE SPACES TO WK-C-CED-VARIANT.
114000     STRING WK-T-MWOPT-VALUE (1 WK-N-W1OPT) DELIMITED BY SPACE
114100            " " DELIMITED BY SIZE
114200            WK-T-MWOPT-VALUE (2 WK-N-W2OPT) DELIMITED BY SPACE
114300            " " DELIMITED BY SIZE
114400            WK-T-MWOPT-VALUE (3 WK-N-W3OPT) DELIMITED BY SPACE
114500            " " DELIMITED BY SIZE
114600            WK-T-MWOPT-VALUE (4 WK-N-W4OPT) DELIMITED BY SPACE
114700         INTO WK-C-CED-VARIANT.
114800     MOVE "N" TO WK-X-PHRASEMIT-FOUND-SW.
114900     PERFORM G023G-TEST-PHRASEMIT-MEMBER
115000        THRU G023H-TEST-PHRASEMIT-MEMBER-EX
115100        VARYING WK-X-PHRASEMIT-IDX FROM 1 BY 1
115200        UNTIL WK-X-PHRASEMIT-IDX > WK-N-PHRASEMIT-CNT
115300        OR WK-X-PHRASEMIT-FOUND-YES.
115400     IF WK-X-PHRASEMIT-FOUND-YES
115500        GO TO G023F-BUILD-AND-EMIT-PHRASE-EX
115600     END-IF.
115700     IF WK-N-PHRASEMIT-CNT < 1296
115800        ADD 1 TO WK-N-PHRASEMIT-CNT
115900        MOVE WK-C-CED-VARIANT
116000           TO WK-T-PHRASEMIT-VALUE (WK-N-PHRASEMIT-CNT)
116100     END-IF.
116200     MOVE "NA" TO WK-C-LOOKUP-ID WK-C-LOOKUP-VALUE-ID.
116300     MOVE 1 TO WK-N-LKJOIN-WORDIDX.
116400     MOVE WK-N-W1OPT TO WK-N-LKJOIN-OPTIDX.
116500     PERFORM G023I-APPEND-LOOKUP-IF-USED
116600        THRU G023J-APPEND-LOOKUP-IF-USED-EX.
116700     MOVE 2 TO WK-N-LKJOIN-WORDIDX.
116800     MOVE WK-N-W2OPT TO WK-N-LKJOIN-OPTIDX.
116900     PERFORM G023I-APPEND-LOOKUP-IF-USED
117000        THRU G023J-APPEND-LOOKUP-IF-USED-EX.
117100     MOVE 3 TO WK-N-LKJOIN-WORDIDX.
117200     MOVE WK-N-W3OPT TO WK-N-LKJOIN-OPTIDX.
117300     PERFORM G023I-APPEND-LOOKUP-IF-USED
117400        THRU G023J-APPEND-LOOKUP-IF-USED-EX.
117500     MOVE 4 TO WK-N-LKJOIN-WORDIDX.
117600     MOVE WK-N-W4OPT TO WK-N-LKJOIN-OPTIDX.
117700     PERFORM G023I-APPEND-LOOKUP-IF-USED
117800        THRU G023J-APPEND-LOOKUP-IF-USED-EX.
117900     PERFORM H000-EMIT-GENERATED-RECORD
118000        THRU H999-EMIT-GENERATED-RECORD-EX.
118100 G023F-BUILD-AND-EMIT-PHRASE-EX.
118200     EXIT.
118300 
118400 G023G-TEST-PHRASEMIT-MEMBER.
118500     IF WK-T-PHRASEMIT-VALUE (WK-X-PHRASEMIT-IDX)
118600        = WK-C-CED-VARIANT
118700        SET WK-X-PHRASEMIT-FOUND-YES TO TRUE
118800     END-IF.
118900 G023H-TEST-PHRASEMIT-MEMBER-EX.
119000     EXIT.
119100 
119200 G023I-APPEND-LOOKUP-IF-USED.
119300*    SKIPS A WORD SLOT WHOSE CHOSEN OPTION IS "ITSELF" (LKUPID
119400*    "NA") - THE FIRST REAL SYNONYM SEEN OVERWRITES THE "NA"
119500*    DEFAULT, EVERY ONE AFTER IT IS COMMA-APPENDED.
119600     IF WK-T-MWOPT-LKUPID (WK-N-LKJOIN-WORDIDX WK-N-LKJOIN-OPTIDX)
119700           NOT = "NA"
119800        IF WK-C-LOOKUP-ID = "NA"
119900           MOVE WK-T-MWOPT-LKUPID
120000              (WK-N-LKJOIN-WORDIDX WK-N-LKJOIN-OPTIDX)
120100              TO WK-C-LOOKUP-ID
120200           MOVE WK-T-MWOPT-LKUPVALID
120300              (WK-N-LKJOIN-WORDIDX WK-N-LKJOIN-OPTIDX)
120400              TO WK-C-LOOKUP-VALUE-ID
120500        ELSE
120600           STRING WK-C-LOOKUP-ID DELIMITED BY SPACE
120700                  "," DELIMITED BY SIZE
120800                  WK-T-MWOPT-LKUPID
120900                     (WK-N-LKJOIN-WORDIDX WK-N-LKJOIN-OPTIDX)
121000                     DELIMITED BY SPACE
121100               INTO WK-C-LOOKUP-ID
121200           STRING WK-C-LOOKUP-VALUE-ID DELIMITED BY SPACE
121300                  "," DELIMITED BY SIZE
121400                  WK-T-MWOPT-LKUPVALID
121500                     (WK-N-LKJOIN-WORDIDX WK-N-LKJOIN-OPTIDX)
121600                     DELIMITED BY SPACE
121700               INTO WK-C-LOOKUP-VALUE-ID
121800        END-IF
121900     END-IF.
122000 G023J-APPEND-LOOKUP-IF-USED-EX.
122100     EXIT.
122200 
122300*-----------------------------------------------------------------
122400 H000-EMIT-GENERATED-RECORD.
122500*-----------------------------------------------------------------
122600*    SUBSTITUTES THE TARGET AND IDENTIFIER PLACEHOLDERS INTO THE
122700*    TEMPLATE AND WRITES ONE WLGENTX ROW - CALLED ONCE PER
122800*    GENERATED VARIANT FROM E/F/G ABOVE.
122900     ADD 1 TO WK-N-GENCNT.
123000     MOVE SPACES              TO WLGENTX-RECORD.
123100     MOVE WK-C-TPL-RAWMSG     TO WK-C-VARIANT-MSG.
123200     PERFORM H010-SUBSTITUTE-TOKEN
123300        THRU H019-SUBSTITUTE-TOKEN-EX.
123400     PERFORM H020-SUBSTITUTE-IDNTOKEN
123500        THRU H029-SUBSTITUTE-IDNTOKEN-EX.
123600     MOVE WK-C-VARIANT-MSG    TO WLGENTX-RAWMSG.
123700     MOVE WK-C-TPL-BUSDOMCD   TO WLGENTX-BUSDOMCD.
123800     MOVE WK-C-TPL-JURISCD    TO WLGENTX-JURISCD.
123900     MOVE WK-C-TPL-MSGDIR     TO WLGENTX-MSGDIR.
124000     MOVE VWSGEN-WLTYPE       TO WLGENTX-TABNAME.
124100     MOVE WK-C-NUID-ALPHA     TO WLGENTX-UID.
124200     MOVE VWSGEN-TRGCOLNM     TO WLGENTX-COLNAME.
124300     MOVE VWSGEN-TOKEN        TO WLGENTX-TOKEN.
124400     MOVE WK-C-CED-VARIANT    TO WLGENTX-VALUE.
124500     MOVE WK-C-CURRENT-V      TO WLGENTX-ORGVALUE.
124600     MOVE WK-N-CED-LEVEL      TO WLGENTX-CEDLVL.
124700     MOVE VWSGEN-TAGNAME      TO WLGENTX-TAGNAME.
124800     MOVE VWSGEN-WSID         TO WLGENTX-WSID.
124900     MOVE VWSGEN-IDNTOKEN     TO WLGENTX-IDNTOKEN.
125000     MOVE WK-C-IDENT-VALUE    TO WLGENTX-IDNVALUE.
125100     IF WK-N-CED-LEVEL = -1
125200        MOVE "Y" TO WLGENTX-STPWDFLG
125300     ELSE
125400        MOVE "N" TO WLGENTX-STPWDFLG
125500     END-IF.
125600     IF WK-N-CED-LEVEL = -2
125700        MOVE "Y" TO WLGENTX-SYNFLG
125800     ELSE
125900        MOVE "N" TO WLGENTX-SYNFLG
126000     END-IF.
126100     MOVE WK-C-LOOKUP-ID         TO WLGENTX-LKUPID.
126200     MOVE WK-C-LOOKUP-VALUE-ID   TO WLGENTX-LKUPVALID.
126300     MOVE WK-C-TIMESTAMP         TO WLGENTX-MSGKEY-TS.
126400     MOVE WK-N-GENCNT            TO WLGENTX-MSGKEY-SEQ.
126500     MOVE "N"                    TO WLGENTX-TRL88.
126600     WRITE WLGENTX-RECORD.
126700     IF NOT WK-C-SUCCESSFUL
126800        DISPLAY "TRFWGEN - WRITE FILE ERROR - WLGENTX"
126900        MOVE 97 TO VWSGEN-RTNCODE
127000        GO TO Y900-ABNORMAL-TERMINATION
127100     END-IF.
127200 H999-EMIT-GENERATED-RECORD-EX.
127300     EXIT.
127400 
127500*-----------------------------------------------------------------
127600 H010-SUBSTITUTE-TOKEN.
127700*-----------------------------------------------------------------
127800*    FINDS THE FIRST OCCURRENCE OF THE TARGET PLACEHOLDER BY A
127900*    BRUTE-FORCE POSITIONAL SCAN AND SPLICES IN THE VARIANT VALUE
128000*    VIA REFERENCE MODIFICATION - NO INTRINSIC FUNCTIONS USED.
128100     MOVE ZERO TO WK-N-TOKLEN WK-N-TOKPOS.
128200     MOVE 40 TO WK-N-SCANPOS2.
128300     PERFORM H901-BACKUP-SCANPOS2
128400        THRU H902-BACKUP-SCANPOS2-EX
128500        UNTIL WK-N-SCANPOS2 = 0
128600        OR VWSGEN-TOKEN (WK-N-SCANPOS2:1) NOT = SPACE.
128700     MOVE WK-N-SCANPOS2 TO WK-N-TOKLEN.
128800     IF WK-N-TOKLEN = 0
128900        GO TO H019-SUBSTITUTE-TOKEN-EX
129000     END-IF.
129100     COMPUTE WK-N-SCANLIMIT = 4000 - WK-N-TOKLEN + 1.
129200     PERFORM H910-SCAN-FOR-TOKEN
129300        THRU H919-SCAN-FOR-TOKEN-EX
129400        VARYING WK-N-SCANPOS2 FROM 1 BY 1
129500        UNTIL WK-N-SCANPOS2 > WK-N-SCANLIMIT
129600        OR WK-N-TOKPOS NOT = 0.
129700     IF WK-N-TOKPOS NOT = 0
129800        PERFORM H950-COMPUTE-CEDVLEN
129900           THRU H959-COMPUTE-CEDVLEN-EX
130000        PERFORM H920-SPLICE-REPLACEMENT
130100           THRU H929-SPLICE-REPLACEMENT-EX
130200     END-IF.
130300 H019-SUBSTITUTE-TOKEN-EX.
130400     EXIT.
130500 
130600 H901-BACKUP-SCANPOS2.
130700     SUBTRACT 1 FROM WK-N-SCANPOS2.
130800 H902-BACKUP-SCANPOS2-EX.
130900     EXIT.
131000 
131100 H950-COMPUTE-CEDVLEN.
131200*    TRAILING-SPACE TRIM ON THE REPLACEMENT VALUE - THE VALUE MAY
131300*    ITSELF CONTAIN EMBEDDED SPACES (STOPWORD/SYNONYM PHRASES), SO
131400*    "DELIMITED BY SPACE" CANNOT BE USED TO COPY IT INTACT.
131500     MOVE 240 TO WK-N-SCANPOS2.
131600     PERFORM H901-BACKUP-SCANPOS2
131700        THRU H902-BACKUP-SCANPOS2-EX
131800        UNTIL WK-N-SCANPOS2 = 0
131900        OR WK-C-CED-VARIANT (WK-N-SCANPOS2:1) NOT = SPACE.
132000     MOVE WK-N-SCANPOS2 TO WK-N-CEDVLEN.
132100 H959-COMPUTE-CEDVLEN-EX.
132200     EXIT.
132300 
132400 H910-SCAN-FOR-TOKEN.
132500     IF WK-C-VARIANT-MSG (WK-N-SCANPOS2:WK-N-TOKLEN)
132600           = VWSGEN-TOKEN (1:WK-N-TOKLEN)
132700        MOVE WK-N-SCANPOS2 TO WK-N-TOKPOS
132800     END-IF.
132900 H919-SCAN-FOR-TOKEN-EX.
133000     EXIT.
133100 
133200 H920-SPLICE-REPLACEMENT.
133300     MOVE SPACES TO WK-C-SCRATCH-MSG.
133400     COMPUTE WK-N-SFXSTART = WK-N-TOKPOS + WK-N-TOKLEN.
133500     COMPUTE WK-N-SFXLEN = 4001 - WK-N-SFXSTART.
133600     IF WK-N-CEDVLEN = 0
133700        MOVE 1 TO WK-N-CEDVLEN
133800     END-IF.
133900     IF WK-N-TOKPOS > 1 AND WK-N-SFXLEN > 0
134000        COMPUTE WK-N-PFXLEN = WK-N-TOKPOS - 1
134100        STRING WK-C-VARIANT-MSG (1:WK-N-PFXLEN) DELIMITED BY SIZE
134200               WK-C-CED-VARIANT (1:WK-N-CEDVLEN)
134300                  DELIMITED BY SIZE
134400               WK-C-VARIANT-MSG (WK-N-SFXSTART:WK-N-SFXLEN)
134500                  DELIMITED BY SIZE
134600            INTO WK-C-SCRATCH-MSG
134700     ELSE
134800        IF WK-N-TOKPOS > 1
134900           COMPUTE WK-N-PFXLEN = WK-N-TOKPOS - 1
135000           STRING WK-C-VARIANT-MSG (1:WK-N-PFXLEN)
135100                     DELIMITED BY SIZE
135200                  WK-C-CED-VARIANT (1:WK-N-CEDVLEN)
135300                     DELIMITED BY SIZE
135400               INTO WK-C-SCRATCH-MSG
135500        ELSE
135600           IF WK-N-SFXLEN > 0
135700              STRING WK-C-CED-VARIANT (1:WK-N-CEDVLEN)
135800                        DELIMITED BY SIZE
135900                     WK-C-VARIANT-MSG
136000                        (WK-N-SFXSTART:WK-N-SFXLEN)
136100                        DELIMITED BY SIZE
136200                  INTO WK-C-SCRATCH-MSG
136300           ELSE
136400              MOVE WK-C-CED-VARIANT TO WK-C-SCRATCH-MSG
136500           END-IF
136600        END-IF
136700     END-IF.
136800     MOVE WK-C-SCRATCH-MSG TO WK-C-VARIANT-MSG.
136900 H929-SPLICE-REPLACEMENT-EX.
137000     EXIT.
137100 
137200*-----------------------------------------------------------------
137300 H020-SUBSTITUTE-IDNTOKEN.
137400*-----------------------------------------------------------------
137500     MOVE ZERO TO WK-N-TOKLEN WK-N-TOKPOS.
137600     MOVE 40 TO WK-N-SCANPOS2.
137700     PERFORM H901-BACKUP-SCANPOS2
137800        THRU H902-BACKUP-SCANPOS2-EX
137900        UNTIL WK-N-SCANPOS2 = 0
138000        OR VWSGEN-IDNTOKEN (WK-N-SCANPOS2:1) NOT = SPACE.
138100     MOVE WK-N-SCANPOS2 TO WK-N-TOKLEN.
138200     IF WK-N-TOKLEN = 0
138300        GO TO H029-SUBSTITUTE-IDNTOKEN-EX
138400     END-IF.
138500     COMPUTE WK-N-SCANLIMIT = 4000 - WK-N-TOKLEN + 1.
138600     PERFORM H930-SCAN-FOR-IDNTOKEN
138700        THRU H939-SCAN-FOR-IDNTOKEN-EX
138800        VARYING WK-N-SCANPOS2 FROM 1 BY 1
138900        UNTIL WK-N-SCANPOS2 > WK-N-SCANLIMIT
139000        OR WK-N-TOKPOS NOT = 0.
139100     IF WK-N-TOKPOS NOT = 0
139200        PERFORM H940-SPLICE-IDN-REPLACEMENT
139300           THRU H949-SPLICE-IDN-REPLACEMENT-EX
139400     END-IF.
139500 H029-SUBSTITUTE-IDNTOKEN-EX.
139600     EXIT.
139700 
139800 H930-SCAN-FOR-IDNTOKEN.
139900     IF WK-C-VARIANT-MSG (WK-N-SCANPOS2:WK-N-TOKLEN)
140000           = VWSGEN-IDNTOKEN (1:WK-N-TOKLEN)
140100        MOVE WK-N-SCANPOS2 TO WK-N-TOKPOS
140200     END-IF.
140300 H939-SCAN-FOR-IDNTOKEN-EX.
140400     EXIT.
140500 
140600 H940-SPLICE-IDN-REPLACEMENT.
140700     MOVE SPACES TO WK-C-SCRATCH-MSG.
140800     COMPUTE WK-N-SFXSTART = WK-N-TOKPOS + WK-N-TOKLEN.
140900     COMPUTE WK-N-SFXLEN = 4001 - WK-N-SFXSTART.
141000     IF WK-N-TOKPOS > 1 AND WK-N-SFXLEN > 0
141100        COMPUTE WK-N-PFXLEN = WK-N-TOKPOS - 1
141200        STRING WK-C-VARIANT-MSG (1:WK-N-PFXLEN) DELIMITED BY SIZE
141300               WK-C-IDENT-VALUE           DELIMITED BY SPACE
141400               WK-C-VARIANT-MSG (WK-N-SFXSTART:WK-N-SFXLEN)
141500                  DELIMITED BY SIZE
141600            INTO WK-C-SCRATCH-MSG
141700     ELSE
141800        IF WK-N-TOKPOS > 1
141900           COMPUTE WK-N-PFXLEN = WK-N-TOKPOS - 1
142000           STRING WK-C-VARIANT-MSG (1:WK-N-PFXLEN)
142100                     DELIMITED BY SIZE
142200                  WK-C-IDENT-VALUE      DELIMITED BY SPACE
142300               INTO WK-C-SCRATCH-MSG
142400        ELSE
142500           IF WK-N-SFXLEN > 0
142600              STRING WK-C-IDENT-VALUE   DELIMITED BY SPACE
142700                     WK-C-VARIANT-MSG
142800                        (WK-N-SFXSTART:WK-N-SFXLEN)
142900                        DELIMITED BY SIZE
143000                  INTO WK-C-SCRATCH-MSG
143100           ELSE
143200              MOVE WK-C-IDENT-VALUE TO WK-C-SCRATCH-MSG
143300           END-IF
143400        END-IF
143500     END-IF.
143600     MOVE WK-C-SCRATCH-MSG TO WK-C-VARIANT-MSG.
143700 H949-SPLICE-IDN-REPLACEMENT-EX.
143800     EXIT.
143900 
144000*-----------------------------------------------------------------
144100 H900-WRITE-TRAILER-RECORD.
144200*-----------------------------------------------------------------
144300     MOVE SPACES              TO WLGENTX-RECORD.
144400     MOVE "Y"                 TO WLGENTX-TRL88.
144500     MOVE WK-N-GENCNT         TO WLGENTX-TRLCOUNT.
144600     WRITE WLGENTX-RECORD.
144700     IF NOT WK-C-SUCCESSFUL
144800        DISPLAY "TRFWGEN - WRITE FILE ERROR - WLGENTX TRAILER"
144900        MOVE 98 TO VWSGEN-RTNCODE
145000        GO TO Y900-ABNORMAL-TERMINATION
145100     END-IF.
145200 H999-WRITE-TRAILER-RECORD-EX.
145300     EXIT.
145400 
145500*-----------------------------------------------------------------
145600 Y900-ABNORMAL-TERMINATION.
145700*-----------------------------------------------------------------
145800     MOVE WK-N-RECCNT TO VWSGEN-RECCNT.
145900     MOVE WK-N-GENCNT TO VWSGEN-GENCNT.
146000     GO TO Z000-END-PROGRAM-ROUTINE.
146100 Y999-ABNORMAL-TERMINATION-EX.
146200     EXIT.
146300 
146400*-----------------------------------------------------------------
146500 Z000-END-PROGRAM-ROUTINE.
146600*-----------------------------------------------------------------
146700     MOVE WK-N-RECCNT TO VWSGEN-RECCNT.
146800     MOVE WK-N-GENCNT TO VWSGEN-GENCNT.
146900     CLOSE WLSRCMT.
147000     CLOSE WLWLREF.
147100     CLOSE WLGENTX.
147200     IF VWSGEN-STPWDFLG = "Y"
147300        CLOSE WLSTPWD
147400     END-IF.
147500     IF VWSGEN-SYNFLG = "Y"
147600        CLOSE WLSYNMP
147700     END-IF.
147800 Z999-END-PROGRAM-ROUTINE-EX.
147900     EXIT.
148000 
