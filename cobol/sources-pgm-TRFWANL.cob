000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFWANL.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - SANCTIONS SCREENING OPS.
000500 DATE-WRITTEN. 21 MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF ACCENTURE AND ITS
000800     CLIENT.  UNAUTHORIZED DISCLOSURE IS PROHIBITED.
000900*DESCRIPTION : BATCH STEP - SANCTIONS WATCHLIST FUZZ-TEST RESULT
001000*              ANALYZER.  READS THE ANALYZER CONTROL CARD, BULK
001100*              LOADS THE SCREENING FEEDBACK, RESPONSE COLUMN-NAME
001200*              MAP AND PLANTED GROUND-TRUTH EXTRACTS, SCORES EVERY
001300*              TRANSACTION TOKEN IN THE RUN AGAINST THE CANDIDATE
001400*              MATCH RULE AND WRITES ONE VERDICT LINE PER SCORED
001500*              TRANSACTION.  STANDALONE JOB STEP - UNLIKE TRFWGEN
001600*              THIS PROGRAM IS NOT CALLED, IT IS THE JOB STEP
001700*              ITSELF.
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*
002200*=================================================================
002300*
002400* TAG     DEV     DATE        DESCRIPTION
002500*
002600*-----------------------------------------------------------------
002700*
002800* WLS0110 - ACNTKL - 21/03/1991 - SANCTIONS REGRESSION HARNESS   *
002900*                   - PHASE 1                                    *
003000*                   - INITIAL VERSION.                           *
003100*-----------------------------------------------------------------
003200*
003300* WLS0136 - ACNRVM - 18/08/1992 - SANCTIONS REGRESSION HARNESS   *
003400*                   - PHASE 1                                    *
003500*                   - RAISE MAX SCREENING FEEDBACK MATCHES FROM  *
003600*                     10 TO 20 - SEE WLSCRFB.                    *
003700*-----------------------------------------------------------------
003800*
003900* Y2K014  - ACNPJD - 03/11/1998 - YEAR 2000 REMEDIATION PROJECT  *
004000*                   - WK-C-DATE6 REVIEWED - NO 2-DIGIT CENTURY   *
004100*                     ARITHMETIC IN THIS PROGRAM, NO CHANGE MADE.*
004200*-----------------------------------------------------------------
004300*
004400* WLS0137 - ACNPKS - 22/08/2022 - SANCTIONS REGRESSION HARNESS   *
004500*                   - PHASE 3                                    *
004600*                   - CONTROL CARD WIDENED - RUNSKEY/WLTYPE/WSID *
004700*                     /TAGNAME ADDED SO THIS PROGRAM CAN        *
004800*                     RE-DERIVE THE CANDIDATE MATCH KEY ITSELF   *
004900*                     INSTEAD OF BORROWING IT FROM THE FEEDBACK *
005000*                     EXTRACT.                                 *
005100*-----------------------------------------------------------------
005200*
005300* WLS0138 - ACNPKS - 05/09/2022 - SANCTIONS REGRESSION HARNESS   *
005400*                   - PHASE 3                                    *
005500*                   - CANDIDATE MATCH TEST MADE CASE-INSENSITIVE *
005600*                     ON WATCHLIST TYPE, WEB SERVICE ID AND      *
005700*                     COLUMN NAME PER REVISED SCORING RULE.      *
005800*-----------------------------------------------------------------
005900 
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                     ON  STATUS IS U0-ON
006700                     OFF STATUS IS U0-OFF.
006800 
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT WLANLCTL ASSIGN TO DATABASE-WLANLCTL
007200     ORGANIZATION IS SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT WLTRXTK  ASSIGN TO DATABASE-WLTRXTK
007500     ORGANIZATION IS SEQUENTIAL
007600     FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT WLRSPCN  ASSIGN TO DATABASE-WLRSPCN
007800     ORGANIZATION IS SEQUENTIAL
007900     FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT WLSCRFB  ASSIGN TO DATABASE-WLSCRFB
008100     ORGANIZATION IS SEQUENTIAL
008200     FILE STATUS IS WK-C-FILE-STATUS.
008300     SELECT WLADDLK  ASSIGN TO DATABASE-WLADDLK
008400     ORGANIZATION IS SEQUENTIAL
008500     FILE STATUS IS WK-C-FILE-STATUS.
008600     SELECT WLVRDCT  ASSIGN TO DATABASE-WLVRDCT
008700     ORGANIZATION IS SEQUENTIAL
008800     FILE STATUS IS WK-C-FILE-STATUS.
008900 
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  WLANLCTL
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WLANLCTL-RECORD.
009500     COPY WLANLCTL.
009600 FD  WLTRXTK
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WLTRXTK-RECORD.
009900     COPY WLTRXTK.
010000 FD  WLRSPCN
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WLRSPCN-RECORD.
010300     COPY WLRSPCN.
010400 FD  WLSCRFB
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS WLSCRFB-RECORD.
010700     COPY WLSCRFB.
010800 FD  WLADDLK
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WLADDLK-RECORD.
011100     COPY WLADDLK.
011200 FD  WLVRDCT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WLVRDCT-RECORD.
011500     COPY WLVRDCT.
011600 
011700 WORKING-STORAGE SECTION.
011800***********************
011900 01  FILLER                      PIC X(024) VALUE
012000         "** PROGRAM TRFWANL    **".
012100 
012200 01  WK-C-WORK-AREA.
012300     05  WK-C-FILE-STATUS        PIC X(002) VALUE "00".
012400         88  WK-C-SUCCESSFUL              VALUE "00".
012500         88  WK-C-END-OF-FILE             VALUE "10".
012600     05  WK-C-TRXTK-EOF-SW       PIC X(001) VALUE "N".
012700         88  WK-C-TRXTK-EOF-YES           VALUE "Y".
012800     05  WK-C-RSPCN-EOF-SW       PIC X(001) VALUE "N".
012900         88  WK-C-RSPCN-EOF-YES           VALUE "Y".
013000     05  WK-C-SCRFB-EOF-SW       PIC X(001) VALUE "N".
013100         88  WK-C-SCRFB-EOF-YES           VALUE "Y".
013200     05  WK-C-ADDLK-EOF-SW       PIC X(001) VALUE "N".
013300         88  WK-C-ADDLK-EOF-YES           VALUE "Y".
013400     05  WK-C-BAD-RUN-SW         PIC X(001) VALUE "N".
013500         88  WK-C-BAD-RUN-YES              VALUE "Y".
013600     05  WK-C-SCRFB-FOUND-SW     PIC X(001) VALUE "N".
013700         88  WK-C-SCRFB-FOUND-YES          VALUE "Y".
013800     05  WK-C-ADDLK-FOUND-SW     PIC X(001) VALUE "N".
013900         88  WK-C-ADDLK-FOUND-YES          VALUE "Y".
014000     05  WK-C-SKIP-TOKEN-SW      PIC X(001) VALUE "N".
014100         88  WK-C-SKIP-TOKEN-YES           VALUE "Y".
014200     05  WK-C-TRUE-POS-SW        PIC X(001) VALUE "N".
014300         88  WK-C-TRUE-POS-YES             VALUE "Y".
014400     05  WK-C-MISMATCH-SW        PIC X(001) VALUE "N".
014500         88  WK-C-MISMATCH-YES              VALUE "Y".
014600     05  WK-C-TAG-FOUND-SW       PIC X(001) VALUE "N".
014700         88  WK-C-TAG-FOUND-YES             VALUE "Y".
014800     05  WK-C-COL-FOUND-SW       PIC X(001) VALUE "N".
014900         88  WK-C-COL-FOUND-YES             VALUE "Y".
015000     05  FILLER                  PIC X(008) VALUE SPACES.
015100 
015200 01  WK-N-WORK-AREA.
015300     05  WK-N-TOKENCNT           PIC 9(009) COMP VALUE ZERO.
015400     05  WK-N-SCORED-CNT         PIC 9(009) COMP VALUE ZERO.
015500     05  WK-N-PASS-CNT           PIC 9(009) COMP VALUE ZERO.
015600     05  WK-N-FAIL-CNT           PIC 9(009) COMP VALUE ZERO.
015700     05  WK-N-SKIP-CNT           PIC 9(009) COMP VALUE ZERO.
015800     05  WK-N-RSPCN-CNT          PIC 9(005) COMP VALUE ZERO.
015900     05  WK-N-SCRFB-CNT          PIC 9(005) COMP VALUE ZERO.
016000     05  WK-N-ADDLK-CNT          PIC 9(005) COMP VALUE ZERO.
016100     05  FILLER                  PIC X(004) VALUE SPACES.
016200 
016300* -------------------- MESSAGE CATEGORY RESOLUTION ---------------
016400 01  WK-C-CATEGORY-AREA.
016500     05  WK-C-MSGCAT             PIC X(010) VALUE SPACES.
016600     05  WK-N-WSNAME-IDX         PIC 9(002) COMP VALUE ZERO.
016700     05  FILLER                  PIC X(010) VALUE SPACES.
016800 
016900* -------------------- TRANSACTION TOKEN LIST --------------------
017000*    WLS0137 - RUN SKEY ON THE CONTROL CARD SCOPES THIS LIST IN
017100*    THE SOURCE SYSTEM'S QUERY.  HERE THE EXTRACT IS ALREADY
017200*    SCOPED BY THE UPSTREAM JOB STEP THAT BUILT WLTRXTK - THIS
017300*    PROGRAM SIMPLY READS WHAT IT IS GIVEN, ONE RUN SKEY WORTH
017400*    AT A TIME.
017500 77  WK-N-MAXTOKEN               PIC 9(005) COMP VALUE 00500.
017600 01  WK-T-TRXTK-TABLE.
017700     05  WK-T-TRXTK-ENTRY OCCURS 500 TIMES
017800                          INDEXED BY WK-X-TRXTK-IDX.
017900         10  WK-T-TRXTK-TOKEN    PIC 9(018).
018000     05  FILLER                  PIC X(004) VALUE SPACES.
018100 
018200* -------------------- RESPONSE COLUMN-NAME MAP ------------------
018300*    WLS0137 - BOUNDED AT 10 RESPONSE ROWS PER TRANSACTION
018400*    AVERAGE - 2000 ROWS COVERS THE 500-TRANSACTION RUN SIZE
018500*    ABOVE WITH ROOM
018600*    FOR A TRANSACTION TO HAVE BEEN SCORED BY MORE THAN ONE HIT.
018700 77  WK-N-MAXRSPC                PIC 9(005) COMP VALUE 02000.
018800 01  WK-T-RSPCN-TABLE.
018900     05  WK-T-RSPCN-ENTRY OCCURS 2000 TIMES
019000                          INDEXED BY WK-X-RSPCN-IDX.
019100         10  WK-T-RSPCN-TOKEN    PIC 9(018).
019200         10  WK-T-RSPCN-RESPID   PIC 9(018).
019300         10  WK-T-RSPCN-COLCSV   PIC X(200).
019400     05  FILLER                  PIC X(004) VALUE SPACES.
019500 
019600* -------------------- PLANTED GROUND TRUTH ----------------------
019700 77  WK-N-MAXADDL                PIC 9(005) COMP VALUE 00500.
019800 01  WK-T-ADDLK-TABLE.
019900     05  WK-T-ADDLK-ENTRY OCCURS 500 TIMES
020000                          INDEXED BY WK-X-ADDLK-IDX.
020100         10  WK-T-ADDLK-TOKEN    PIC 9(018).
020200         10  WK-T-ADDLK-UID      PIC X(018).
020300         10  WK-T-ADDLK-COLNAME  PIC X(040).
020400     05  FILLER                  PIC X(004) VALUE SPACES.
020500 
020600* -------------------- SCREENING FEEDBACK ------------------------
020700*    WLS0136 - ONE ENTRY PER TRANSACTION, CARRYING ITS OWN BOUNDED
020800*    MATCH GROUP (SEE WLSCRFB - MAX 20 MATCHES PER TRANSACTION).
020900 77  WK-N-MAXSCRFB               PIC 9(005) COMP VALUE 00500.
021000 01  WK-T-SCRFB-TABLE.
021100     05  WK-T-SCRFB-ENTRY OCCURS 500 TIMES
021200                          INDEXED BY WK-X-SCRFB-IDX.
021300         10  WK-T-SCRFB-TOKEN    PIC 9(018).
021400         10  WK-T-SCRFB-MATCH-CNT PIC 9(002) COMP.
021500         10  WK-T-SCRFB-MATCH OCCURS 20 TIMES
021600                          INDEXED BY WK-X-SCRFB-MIDX.
021700             15  WK-T-SCRFB-MATCH-TAGCSV  PIC X(200).
021800             15  WK-T-SCRFB-MATCH-UID     PIC X(018).
021900             15  WK-T-SCRFB-MATCH-RESPID  PIC 9(018).
022000             15  WK-T-SCRFB-MATCH-WLTYPE  PIC X(020).
022100             15  WK-T-SCRFB-MATCH-WSID    PIC 9(002).
022200         10  FILLER                   PIC X(004) VALUE SPACES.
022300 
022400* -------------------- SCRATCH TAG/COLUMN-NAME SETS --------------
022500*    REBUILT FOR EACH MATCH ENTRY CONSIDERED BY I000.  BOUNDED AT
022600*    20 ENTRIES EACH - THE SAME BOUND WLSCRFB PUTS ON MATCHES PER
022700*    TRANSACTION, SINCE NEITHER CSV CAN REALISTICALLY CARRY MORE
022800*    DISTINCT VALUES THAN THAT IN THIS HARNESS'S DATA.
022900 01  WK-T-SCRATCH-SETS.
023000     05  WK-N-TAG-CNT             PIC 9(002) COMP VALUE ZERO.
023100     05  WK-T-TAG-ENTRY OCCURS 20 TIMES
023200                          INDEXED BY WK-X-TAG-IDX
023300                          PIC X(040).
023400     05  WK-N-COL-CNT             PIC 9(002) COMP VALUE ZERO.
023500     05  WK-T-COL-ENTRY OCCURS 20 TIMES
023600                          INDEXED BY WK-X-COL-IDX
023700                          PIC X(040).
023800     05  FILLER                   PIC X(008) VALUE SPACES.
023900 
024000* -------------------- CASE-FOLD WORK FIELDS ---------------------
024100*    WLS0138 - STANDARD UPPER-CASE-BY-TABLE IDIOM, NO INTRINSIC
024200*    FUNCTION - SEE I010/I020/I030.
024300 01  WK-C-FOLD-AREA.
024400     05  WK-C-FOLD-LEFT           PIC X(040) VALUE SPACES.
024500     05  WK-C-FOLD-RIGHT          PIC X(040) VALUE SPACES.
024600     05  FILLER                   PIC X(008) VALUE SPACES.
024700 
024800* -------------------- CURRENT-TOKEN SCORING WORK AREA -----------
024900 01  WK-C-SCORE-AREA.
025000     05  WK-N-CUR-TOKEN-IDX       PIC 9(005) COMP VALUE ZERO.
025100     05  WK-N-CUR-SCRFB-IDX       PIC 9(005) COMP VALUE ZERO.
025200     05  WK-N-CUR-ADDLK-IDX       PIC 9(005) COMP VALUE ZERO.
025300     05  WK-C-CUR-UID             PIC X(018) VALUE SPACES.
025400     05  WK-C-CUR-COLNAME         PIC X(040) VALUE SPACES.
025500     05  WK-N-CUR-MATCH-IDX       PIC 9(002) COMP VALUE ZERO.
025600     05  FILLER                   PIC X(010) VALUE SPACES.
025700 
025800* -------------------- CSV EXPLODE SCAN WORK AREA ----------------
025900 01  WK-C-EXPLODE-AREA.
026000     05  WK-C-EXPLODE-SRC         PIC X(200) VALUE SPACES.
026100     05  FILLER                   PIC X(008) VALUE SPACES.
026200 
026300* -------------------- PROGRAM WORKING STORAGE -------------------
026400 01  WK-C-COMMON.
026500         COPY WLKTABS.
026600 
026700 01  WK-C-CONTROL-CARD.
026800         COPY WLANLCTL.
026900 
027000****************************************
027100 PROCEDURE DIVISION.
027200****************************************
027300 MAIN-MODULE.
027400     PERFORM A000-PROCESS-CALLED-ROUTINE
027500        THRU A999-PROCESS-CALLED-ROUTINE-EX.
027600     GOBACK.
027700 
027800*-----------------------------------------------------------------
027900 A000-PROCESS-CALLED-ROUTINE.
028000*-----------------------------------------------------------------
028100*    THIS PROGRAM IS A JOB STEP IN ITS OWN RIGHT - NO CALL
028200*    INTERFACE - BUT THE PARAGRAPH KEEPS THE NAME THE SHOP USES
028300*    FOR THE "OPEN EVERYTHING AND DRIVE THE RUN" PARAGRAPH ACROSS
028400*    BOTH GENERATOR AND ANALYZER SO THE TWO PROGRAMS READ ALIKE.
028500     PERFORM B000-LOAD-CONTROL-CARD
028600        THRU B999-LOAD-CONTROL-CARD-EX.
028700     IF NOT WK-C-BAD-RUN-YES
028800        PERFORM C000-RESOLVE-MSG-CATEGORY
028900           THRU C999-RESOLVE-MSG-CATEGORY-EX
029000     END-IF.
029100     IF NOT WK-C-BAD-RUN-YES
029200        PERFORM D000-LOAD-TOKEN-LIST
029300           THRU D999-LOAD-TOKEN-LIST-EX
029400     END-IF.
029500     IF NOT WK-C-BAD-RUN-YES
029600        PERFORM E000-LOAD-RESPONSE-COLUMN-MAP
029700           THRU E999-LOAD-RESPONSE-COLUMN-MAP-EX
029800     END-IF.
029900     IF NOT WK-C-BAD-RUN-YES
030000        PERFORM F000-LOAD-FEEDBACK-TABLE
030100           THRU F999-LOAD-FEEDBACK-TABLE-EX
030200     END-IF.
030300     IF NOT WK-C-BAD-RUN-YES
030400        PERFORM G000-LOAD-GROUND-TRUTH-TABLE
030500           THRU G999-LOAD-GROUND-TRUTH-TABLE-EX
030600     END-IF.
030700     IF NOT WK-C-BAD-RUN-YES
030800        OPEN OUTPUT WLVRDCT
030900        IF NOT WK-C-SUCCESSFUL
031000           DISPLAY "TRFWANL - OPEN FILE ERROR - WLVRDCT"
031100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200           MOVE "Y" TO WK-C-BAD-RUN-SW
031300        END-IF
031400     END-IF.
031500     IF NOT WK-C-BAD-RUN-YES
031600        PERFORM H000-SCORE-TRANSACTION
031700           THRU H999-SCORE-TRANSACTION-EX
031800           VARYING WK-N-CUR-TOKEN-IDX FROM 1 BY 1
031900           UNTIL WK-N-CUR-TOKEN-IDX > WK-N-TOKENCNT
032000        CLOSE WLVRDCT
032100     END-IF.
032200     DISPLAY "TRFWANL - TOKENS IN RUN        : " WK-N-TOKENCNT.
032300     DISPLAY "TRFWANL - TRANSACTIONS SCORED  : " WK-N-SCORED-CNT.
032400     DISPLAY "TRFWANL - PASS                 : " WK-N-PASS-CNT.
032500     DISPLAY "TRFWANL - FAIL                 : " WK-N-FAIL-CNT.
032600     DISPLAY "TRFWANL - SKIPPED (NO FEEDBACK) : " WK-N-SKIP-CNT.
032700     IF WK-C-BAD-RUN-YES
032800        MOVE 12 TO RETURN-CODE
032900     ELSE
033000        MOVE 00 TO RETURN-CODE
033100     END-IF.
033200 A999-PROCESS-CALLED-ROUTINE-EX.
033300     EXIT.
033400 
033500*-----------------------------------------------------------------
033600 B000-LOAD-CONTROL-CARD.
033700*-----------------------------------------------------------------
033800*    READS THE SINGLE ANALYZER CONTROL CARD FROM SYSIN - RUN
033900*    SKEY, WATCHLIST TYPE, WEB SERVICE ID, TAG NAME AND MESSAGE
034000*    PROTOCOL.
034100     OPEN INPUT WLANLCTL.
034200     IF NOT WK-C-SUCCESSFUL
034300        DISPLAY "TRFWANL - OPEN FILE ERROR - WLANLCTL"
034400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034500        MOVE "Y" TO WK-C-BAD-RUN-SW
034600        GO TO B999-LOAD-CONTROL-CARD-EX
034700     END-IF.
034800     READ WLANLCTL.
034900     IF NOT WK-C-SUCCESSFUL
035000        DISPLAY "TRFWANL - READ FILE ERROR - WLANLCTL"
035100        MOVE "Y" TO WK-C-BAD-RUN-SW
035200     END-IF.
035300     CLOSE WLANLCTL.
035400     IF NOT WK-C-BAD-RUN-YES
035500        PERFORM B010-LOG-WEB-SERVICE-NAME
035600           THRU B019-LOG-WEB-SERVICE-NAME-EX
035700     END-IF.
035800 B999-LOAD-CONTROL-CARD-EX.
035900     EXIT.
036000 
036100*-----------------------------------------------------------------
036200 B010-LOG-WEB-SERVICE-NAME.
036300*-----------------------------------------------------------------
036400*    LOOKS THE CONTROL CARD'S WEB SERVICE ID UP IN TABLE B SOLELY
036500*    TO MAKE THE RUN HEADER LEGIBLE ON THE JOB LOG - NO SCORING
036600*    LOGIC DEPENDS ON THE NAME, ONLY ON THE NUMERIC ID ITSELF.
036700     MOVE ZERO TO WK-N-WSNAME-IDX.
036800     PERFORM B011-SCAN-TABLE-B
036900        THRU B011-SCAN-TABLE-B-EX
037000        VARYING WK-X-TABB-IDX FROM 1 BY 1
037100        UNTIL WK-X-TABB-IDX > 4.
037200     IF WK-N-WSNAME-IDX > ZERO
037300        DISPLAY "TRFWANL - RUN FOR WEB SERVICE     : "
037400           WK-C-TABB-WSNAME (WK-X-TABB-IDX)
037500     ELSE
037600        DISPLAY "TRFWANL - RUN FOR WEB SERVICE ID   : "
037700           WLANLCTL-WSID
037800     END-IF.
037900 B019-LOG-WEB-SERVICE-NAME-EX.
038000     EXIT.
038100 
038200 B011-SCAN-TABLE-B.
038300     IF WK-C-TABB-WSID (WK-X-TABB-IDX) = WLANLCTL-WSID
038400        MOVE WK-X-TABB-IDX TO WK-N-WSNAME-IDX
038500        SET WK-X-TABB-IDX TO 5
038600     END-IF.
038700 B011-SCAN-TABLE-B-EX.
038800     EXIT.
038900 
039000*-----------------------------------------------------------------
039100 C000-RESOLVE-MSG-CATEGORY.
039200*-----------------------------------------------------------------
039300*    MESSAGE CATEGORY FILTER - ISO20022 BATCHES ARE CATEGORY
039400*    "SEPA", EVERYTHING ELSE (NACHA) IS CATEGORY "NACHA".  THE
039500*    UPSTREAM EXTRACT STEP HAS ALREADY FILTERED WLSCRFB BY THIS
039600*    CATEGORY - THIS PARAGRAPH ONLY NEEDS TO KNOW WHICH ONE TO
039700*    DISPLAY ON THE RUN HEADER.
039800     IF WLANLCTL-MSGPROT = "ISO20022"
039900        MOVE "SEPA"  TO WK-C-MSGCAT
040000     ELSE
040100        MOVE "NACHA" TO WK-C-MSGCAT
040200     END-IF.
040300     DISPLAY "TRFWANL - MESSAGE CATEGORY         : " WK-C-MSGCAT.
040400 C999-RESOLVE-MSG-CATEGORY-EX.
040500     EXIT.
040600 
040700*-----------------------------------------------------------------
040800 D000-LOAD-TOKEN-LIST.
040900*-----------------------------------------------------------------
041000*    BULK-READS THE TRANSACTION-TOKEN LIST FOR THIS RUN SKEY INTO
041100*    WK-T-TRXTK-TABLE.  THE SOURCE SYSTEM'S QUERY RUNS IN
041200*    BATCHES OF 1000 - THAT DETAIL IS A REMOTE-CALL CHUNK SIZE ON
041300*    THE OTHER SIDE OF THE EXTRACT STEP AND HAS NO COUNTERPART
041400*    HERE.
041500     MOVE ZERO TO WK-N-TOKENCNT.
041600     OPEN INPUT WLTRXTK.
041700     IF NOT WK-C-SUCCESSFUL
041800        DISPLAY "TRFWANL - OPEN FILE ERROR - WLTRXTK"
041900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042000        MOVE "Y" TO WK-C-BAD-RUN-SW
042100        GO TO D999-LOAD-TOKEN-LIST-EX
042200     END-IF.
042300     PERFORM D100-READ-WLTRXTK THRU D199-READ-WLTRXTK-EX.
042400     PERFORM D200-STORE-TRXTK-ROW
042500        THRU D299-STORE-TRXTK-ROW-EX
042600        UNTIL WK-C-TRXTK-EOF-YES
042700           OR WK-N-TOKENCNT NOT < WK-N-MAXTOKEN.
042800     CLOSE WLTRXTK.
042900     IF WK-N-TOKENCNT = ZERO
043000        DISPLAY "TRFWANL - NO TRANSACTION TOKENS FOR THIS RUN"
043100        MOVE "Y" TO WK-C-BAD-RUN-SW
043200     END-IF.
043300 D999-LOAD-TOKEN-LIST-EX.
043400     EXIT.
043500 
043600 D100-READ-WLTRXTK.
043700     READ WLTRXTK
043800        AT END MOVE "Y" TO WK-C-TRXTK-EOF-SW
043900     END-READ.
044000 D199-READ-WLTRXTK-EX.
044100     EXIT.
044200 
044300 D200-STORE-TRXTK-ROW.
044400     ADD 1 TO WK-N-TOKENCNT.
044500     MOVE WLTRXTK-TOKEN
044600        TO WK-T-TRXTK-TOKEN (WK-N-TOKENCNT).
044700     PERFORM D100-READ-WLTRXTK THRU D199-READ-WLTRXTK-EX.
044800 D299-STORE-TRXTK-ROW-EX.
044900     EXIT.
045000 
045100*-----------------------------------------------------------------
045200 E000-LOAD-RESPONSE-COLUMN-MAP.
045300*-----------------------------------------------------------------
045400*    BULK-READS WLRSPCN INTO WK-T-RSPCN-TABLE, KEYED BY
045500*    TOKEN + RESPONSE ID.  SEARCHED LINEARLY BY I000 - THE RUN
045600*    SIZES THIS HARNESS DRIVES NEVER JUSTIFY A SORT STEP.
045700     MOVE ZERO TO WK-N-RSPCN-CNT.
045800     OPEN INPUT WLRSPCN.
045900     IF NOT WK-C-SUCCESSFUL
046000        DISPLAY "TRFWANL - OPEN FILE ERROR - WLRSPCN"
046100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046200        MOVE "Y" TO WK-C-BAD-RUN-SW
046300        GO TO E999-LOAD-RESPONSE-COLUMN-MAP-EX
046400     END-IF.
046500     PERFORM E100-READ-WLRSPCN THRU E199-READ-WLRSPCN-EX.
046600     PERFORM E200-STORE-RSPCN-ROW
046700        THRU E299-STORE-RSPCN-ROW-EX
046800        UNTIL WK-C-RSPCN-EOF-YES
046900           OR WK-N-RSPCN-CNT NOT < WK-N-MAXRSPC.
047000     CLOSE WLRSPCN.
047100 E999-LOAD-RESPONSE-COLUMN-MAP-EX.
047200     EXIT.
047300 
047400 E100-READ-WLRSPCN.
047500     READ WLRSPCN
047600        AT END MOVE "Y" TO WK-C-RSPCN-EOF-SW
047700     END-READ.
047800 E199-READ-WLRSPCN-EX.
047900     EXIT.
048000 
048100 E200-STORE-RSPCN-ROW.
048200     ADD 1 TO WK-N-RSPCN-CNT.
048300     MOVE WLRSPCN-TRXTOKEN
048400        TO WK-T-RSPCN-TOKEN (WK-N-RSPCN-CNT).
048500     MOVE WLRSPCN-RESPID
048600        TO WK-T-RSPCN-RESPID (WK-N-RSPCN-CNT).
048700     MOVE WLRSPCN-COLCSV
048800        TO WK-T-RSPCN-COLCSV (WK-N-RSPCN-CNT).
048900     PERFORM E100-READ-WLRSPCN THRU E199-READ-WLRSPCN-EX.
049000 E299-STORE-RSPCN-ROW-EX.
049100     EXIT.
049200 
049300*-----------------------------------------------------------------
049400 F000-LOAD-FEEDBACK-TABLE.
049500*-----------------------------------------------------------------
049600*    BULK-READS WLSCRFB INTO WK-T-SCRFB-TABLE - ONE ENTRY PER
049700*    TRANSACTION, EACH CARRYING ITS OWN MATCH GROUP.  A
049800*    TRANSACTION WITH NO SCREENING FEEDBACK RECORD AT ALL SIMPLY
049900*    HAS NO ENTRY
050000*    HERE - SEE H000 FOR THE "SKIP ENTIRELY" RULE.
050100     MOVE ZERO TO WK-N-SCRFB-CNT.
050200     OPEN INPUT WLSCRFB.
050300     IF NOT WK-C-SUCCESSFUL
050400        DISPLAY "TRFWANL - OPEN FILE ERROR - WLSCRFB"
050500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050600        MOVE "Y" TO WK-C-BAD-RUN-SW
050700        GO TO F999-LOAD-FEEDBACK-TABLE-EX
050800     END-IF.
050900     PERFORM F100-READ-WLSCRFB THRU F199-READ-WLSCRFB-EX.
051000     PERFORM F200-STORE-SCRFB-ROW
051100        THRU F299-STORE-SCRFB-ROW-EX
051200        UNTIL WK-C-SCRFB-EOF-YES
051300           OR WK-N-SCRFB-CNT NOT < WK-N-MAXSCRFB.
051400     CLOSE WLSCRFB.
051500 F999-LOAD-FEEDBACK-TABLE-EX.
051600     EXIT.
051700 
051800 F100-READ-WLSCRFB.
051900     READ WLSCRFB
052000        AT END MOVE "Y" TO WK-C-SCRFB-EOF-SW
052100     END-READ.
052200 F199-READ-WLSCRFB-EX.
052300     EXIT.
052400 
052500 F200-STORE-SCRFB-ROW.
052600     ADD 1 TO WK-N-SCRFB-CNT.
052700     MOVE WLSCRFB-TRXTOKEN
052800        TO WK-T-SCRFB-TOKEN (WK-N-SCRFB-CNT).
052900     MOVE WLSCRFB-MATCH-CNT
053000        TO WK-T-SCRFB-MATCH-CNT (WK-N-SCRFB-CNT).
053100     PERFORM F210-STORE-MATCH-ROWS
053200        THRU F219-STORE-MATCH-ROWS-EX
053300        VARYING WK-X-SCRFB-MIDX FROM 1 BY 1
053400        UNTIL WK-X-SCRFB-MIDX > WLSCRFB-MATCH-CNT.
053500     PERFORM F100-READ-WLSCRFB THRU F199-READ-WLSCRFB-EX.
053600 F299-STORE-SCRFB-ROW-EX.
053700     EXIT.
053800 
053900 F210-STORE-MATCH-ROWS.
054000     MOVE WLSCRFB-MATCH-TAGCSV (WK-X-SCRFB-MIDX)
054100        TO WK-T-SCRFB-MATCH-TAGCSV
054200           (WK-N-SCRFB-CNT WK-X-SCRFB-MIDX).
054300     MOVE WLSCRFB-MATCH-UID (WK-X-SCRFB-MIDX)
054400        TO WK-T-SCRFB-MATCH-UID (WK-N-SCRFB-CNT WK-X-SCRFB-MIDX).
054500     MOVE WLSCRFB-MATCH-RESPID (WK-X-SCRFB-MIDX)
054600        TO WK-T-SCRFB-MATCH-RESPID
054700           (WK-N-SCRFB-CNT WK-X-SCRFB-MIDX).
054800     MOVE WLSCRFB-MATCH-WLTYPE (WK-X-SCRFB-MIDX)
054900        TO WK-T-SCRFB-MATCH-WLTYPE
055000           (WK-N-SCRFB-CNT WK-X-SCRFB-MIDX).
055100     MOVE WLSCRFB-MATCH-WSID (WK-X-SCRFB-MIDX)
055200        TO WK-T-SCRFB-MATCH-WSID (WK-N-SCRFB-CNT WK-X-SCRFB-MIDX).
055300 F219-STORE-MATCH-ROWS-EX.
055400     EXIT.
055500 
055600*-----------------------------------------------------------------
055700 G000-LOAD-GROUND-TRUTH-TABLE.
055800*-----------------------------------------------------------------
055900*    BULK-READS WLADDLK - THE PLANTED (UID, COLUMN-NAME) GROUND
056000*    TRUTH THE GENERATOR RECORDED FOR EACH TRANSACTION.
056100     MOVE ZERO TO WK-N-ADDLK-CNT.
056200     OPEN INPUT WLADDLK.
056300     IF NOT WK-C-SUCCESSFUL
056400        DISPLAY "TRFWANL - OPEN FILE ERROR - WLADDLK"
056500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056600        MOVE "Y" TO WK-C-BAD-RUN-SW
056700        GO TO G999-LOAD-GROUND-TRUTH-TABLE-EX
056800     END-IF.
056900     PERFORM G100-READ-WLADDLK THRU G199-READ-WLADDLK-EX.
057000     PERFORM G200-STORE-ADDLK-ROW
057100        THRU G299-STORE-ADDLK-ROW-EX
057200        UNTIL WK-C-ADDLK-EOF-YES
057300           OR WK-N-ADDLK-CNT NOT < WK-N-MAXADDL.
057400     CLOSE WLADDLK.
057500 G999-LOAD-GROUND-TRUTH-TABLE-EX.
057600     EXIT.
057700 
057800 G100-READ-WLADDLK.
057900     READ WLADDLK
058000        AT END MOVE "Y" TO WK-C-ADDLK-EOF-SW
058100     END-READ.
058200 G199-READ-WLADDLK-EX.
058300     EXIT.
058400 
058500 G200-STORE-ADDLK-ROW.
058600     ADD 1 TO WK-N-ADDLK-CNT.
058700     MOVE WLADDLK-TRXTOKEN
058800        TO WK-T-ADDLK-TOKEN (WK-N-ADDLK-CNT).
058900     MOVE WLADDLK-UID
059000        TO WK-T-ADDLK-UID (WK-N-ADDLK-CNT).
059100     MOVE WLADDLK-COLNAME
059200        TO WK-T-ADDLK-COLNAME (WK-N-ADDLK-CNT).
059300     PERFORM G100-READ-WLADDLK THRU G199-READ-WLADDLK-EX.
059400 G299-STORE-ADDLK-ROW-EX.
059500     EXIT.
059600 
059700*-----------------------------------------------------------------
059800 H000-SCORE-TRANSACTION.
059900*-----------------------------------------------------------------
060000*    SCORES ONE TRANSACTION TOKEN (WK-N-CUR-TOKEN-IDX) AGAINST THE
060100*    MATCH SCORING RULE.  VARIED 1 THRU WK-N-TOKENCNT BY THE
060200*    PERFORM IN A000.
060300     MOVE "N" TO WK-C-SCRFB-FOUND-SW.
060400     MOVE "N" TO WK-C-ADDLK-FOUND-SW.
060500     MOVE "N" TO WK-C-SKIP-TOKEN-SW.
060600     MOVE ZERO TO WK-N-CUR-SCRFB-IDX.
060700     MOVE ZERO TO WK-N-CUR-ADDLK-IDX.
060800     PERFORM H010-FIND-SCRFB-ENTRY THRU H019-FIND-SCRFB-ENTRY-EX.
060900     IF NOT WK-C-SCRFB-FOUND-YES
061000        MOVE "Y" TO WK-C-SKIP-TOKEN-SW
061100     ELSE
061200        IF WK-T-SCRFB-MATCH-CNT (WK-N-CUR-SCRFB-IDX) = ZERO
061300           MOVE "Y" TO WK-C-SKIP-TOKEN-SW
061400        END-IF
061500     END-IF.
061600     IF WK-C-SKIP-TOKEN-YES
061700        ADD 1 TO WK-N-SKIP-CNT
061800        GO TO H999-SCORE-TRANSACTION-EX
061900     END-IF.
062000     PERFORM H020-FIND-ADDLK-ENTRY THRU H029-FIND-ADDLK-EX.
062100     IF WK-C-ADDLK-FOUND-YES
062200        MOVE WK-T-ADDLK-UID (WK-N-CUR-ADDLK-IDX)
062300           TO WK-C-CUR-UID
062400        MOVE WK-T-ADDLK-COLNAME (WK-N-CUR-ADDLK-IDX)
062500           TO WK-C-CUR-COLNAME
062600     ELSE
062700        MOVE SPACES TO WK-C-CUR-UID
062800        MOVE SPACES TO WK-C-CUR-COLNAME
062900     END-IF.
063000     IF WK-C-CUR-UID = SPACES AND WK-C-CUR-COLNAME = SPACES
063100        DISPLAY "TRFWANL - NO GROUND TRUTH PLANTED FOR TOKEN "
063200           WK-T-TRXTK-TOKEN (WK-N-CUR-TOKEN-IDX)
063300        MOVE "N" TO WK-C-TRUE-POS-SW
063400        MOVE "N" TO WK-C-MISMATCH-SW
063500     ELSE
063600        MOVE "N" TO WK-C-TRUE-POS-SW
063700        MOVE "N" TO WK-C-MISMATCH-SW
063800        PERFORM H030-SCAN-MATCH-ENTRIES
063900           THRU H039-SCAN-MATCH-ENTRIES-EX
064000           VARYING WK-N-CUR-MATCH-IDX FROM 1 BY 1
064100           UNTIL WK-N-CUR-MATCH-IDX >
064200              WK-T-SCRFB-MATCH-CNT (WK-N-CUR-SCRFB-IDX)
064300           OR WK-C-TRUE-POS-YES
064400     END-IF.
064500     PERFORM J000-WRITE-VERDICT-LINE
064600        THRU J999-WRITE-VERDICT-LINE-EX.
064700 H999-SCORE-TRANSACTION-EX.
064800     EXIT.
064900 
065000 H010-FIND-SCRFB-ENTRY.
065100     SET WK-X-SCRFB-IDX TO 1.
065200     PERFORM H011-SCAN-SCRFB-ENTRY
065300        THRU H011-SCAN-SCRFB-ENTRY-EX
065400        UNTIL WK-X-SCRFB-IDX > WK-N-SCRFB-CNT
065500           OR WK-C-SCRFB-FOUND-YES.
065600 H019-FIND-SCRFB-ENTRY-EX.
065700     EXIT.
065800 
065900 H011-SCAN-SCRFB-ENTRY.
066000     IF WK-T-SCRFB-TOKEN (WK-X-SCRFB-IDX) =
066100        WK-T-TRXTK-TOKEN (WK-N-CUR-TOKEN-IDX)
066200        MOVE WK-X-SCRFB-IDX TO WK-N-CUR-SCRFB-IDX
066300        MOVE "Y" TO WK-C-SCRFB-FOUND-SW
066400     ELSE
066500        SET WK-X-SCRFB-IDX UP BY 1
066600     END-IF.
066700 H011-SCAN-SCRFB-ENTRY-EX.
066800     EXIT.
066900 
067000 H020-FIND-ADDLK-ENTRY.
067100     SET WK-X-ADDLK-IDX TO 1.
067200     PERFORM H021-SCAN-ADDLK-ENTRY
067300        THRU H021-SCAN-ADDLK-ENTRY-EX
067400        UNTIL WK-X-ADDLK-IDX > WK-N-ADDLK-CNT
067500           OR WK-C-ADDLK-FOUND-YES.
067600 H029-FIND-ADDLK-EX.
067700     EXIT.
067800 
067900 H021-SCAN-ADDLK-ENTRY.
068000     IF WK-T-ADDLK-TOKEN (WK-X-ADDLK-IDX) =
068100        WK-T-TRXTK-TOKEN (WK-N-CUR-TOKEN-IDX)
068200        MOVE WK-X-ADDLK-IDX TO WK-N-CUR-ADDLK-IDX
068300        MOVE "Y" TO WK-C-ADDLK-FOUND-SW
068400     ELSE
068500        SET WK-X-ADDLK-IDX UP BY 1
068600     END-IF.
068700 H021-SCAN-ADDLK-ENTRY-EX.
068800     EXIT.
068900 
069000 H030-SCAN-MATCH-ENTRIES.
069100     PERFORM I000-CANDIDATE-MATCH-TEST
069200        THRU I999-CANDIDATE-MATCH-EX.
069300 H039-SCAN-MATCH-ENTRIES-EX.
069400     EXIT.
069500 
069600*-----------------------------------------------------------------
069700 I000-CANDIDATE-MATCH-TEST.
069800*-----------------------------------------------------------------
069900*    TESTS ONE MATCH ENTRY (WK-N-CUR-SCRFB-IDX,
070000*    WK-N-CUR-MATCH-IDX) AGAINST THE CANDIDATE MATCH RULE.  UID
070100*    COMPARISON IS CASE
070200*    SENSITIVE; WATCHLIST TYPE, WEB SERVICE ID AND COLUMN NAME ARE
070300*    FOLDED TO UPPER CASE FIRST (WLS0138).  ON A CANDIDATE MATCH
070400*    WHOSE COLUMN SET CONTAINS THE PLANTED COLUMN, SETS A TRUE
070500*    POSITIVE AND RESETS THE MISMATCH FLAG; OTHERWISE SETS THE
070600*    MISMATCH FLAG AND LEAVES THE CALLER TO KEEP SCANNING.
070700     IF WK-T-SCRFB-MATCH-UID
070800        (WK-N-CUR-SCRFB-IDX WK-N-CUR-MATCH-IDX)
070900        NOT = WK-C-CUR-UID
071000        GO TO I999-CANDIDATE-MATCH-EX
071100     END-IF.
071200     MOVE SPACES TO WK-C-FOLD-LEFT.
071300     MOVE SPACES TO WK-C-FOLD-RIGHT.
071400     MOVE WLANLCTL-WLTYPE TO WK-C-FOLD-LEFT.
071500     MOVE WK-T-SCRFB-MATCH-WLTYPE (WK-N-CUR-SCRFB-IDX
071600        WK-N-CUR-MATCH-IDX) TO WK-C-FOLD-RIGHT.
071700     INSPECT WK-C-FOLD-LEFT  CONVERTING
071800        "abcdefghijklmnopqrstuvwxyz" TO
071900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072000     INSPECT WK-C-FOLD-RIGHT CONVERTING
072100        "abcdefghijklmnopqrstuvwxyz" TO
072200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072300     IF WK-C-FOLD-LEFT NOT = WK-C-FOLD-RIGHT
072400        GO TO I999-CANDIDATE-MATCH-EX
072500     END-IF.
072600     IF WLANLCTL-WSID NOT =
072700        WK-T-SCRFB-MATCH-WSID
072800        (WK-N-CUR-SCRFB-IDX WK-N-CUR-MATCH-IDX)
072900        GO TO I999-CANDIDATE-MATCH-EX
073000     END-IF.
073100     MOVE WK-T-SCRFB-MATCH-TAGCSV (WK-N-CUR-SCRFB-IDX
073200        WK-N-CUR-MATCH-IDX) TO WK-C-EXPLODE-SRC.
073300     PERFORM I010-EXPLODE-TAG-SET THRU I019-EXPLODE-TAG-SET-EX.
073400     MOVE "N" TO WK-C-TAG-FOUND-SW.
073500     PERFORM I020-TEST-TAG-MEMBER
073600        THRU I029-TEST-TAG-MEMBER-EX
073700        VARYING WK-X-TAG-IDX FROM 1 BY 1
073800        UNTIL WK-X-TAG-IDX > WK-N-TAG-CNT
073900           OR WK-C-TAG-FOUND-YES.
074000     IF NOT WK-C-TAG-FOUND-YES
074100        GO TO I999-CANDIDATE-MATCH-EX
074200     END-IF.
074300     PERFORM I030-LOOKUP-COLUMN-CSV
074400        THRU I039-LOOKUP-COLUMN-CSV-EX.
074500     MOVE "N" TO WK-C-COL-FOUND-SW.
074600     PERFORM I040-TEST-COLUMN-MEMBER
074700        THRU I049-TEST-COLUMN-MEMBER-EX
074800        VARYING WK-X-COL-IDX FROM 1 BY 1
074900        UNTIL WK-X-COL-IDX > WK-N-COL-CNT
075000           OR WK-C-COL-FOUND-YES.
075100     IF WK-C-COL-FOUND-YES
075200        MOVE "Y" TO WK-C-TRUE-POS-SW
075300        MOVE "N" TO WK-C-MISMATCH-SW
075400     ELSE
075500        MOVE "Y" TO WK-C-MISMATCH-SW
075600     END-IF.
075700 I999-CANDIDATE-MATCH-EX.
075800     EXIT.
075900 
076000 I010-EXPLODE-TAG-SET.
076100     MOVE ZERO TO WK-N-TAG-CNT.
076200     UNSTRING WK-C-EXPLODE-SRC DELIMITED BY ","
076300        INTO WK-T-TAG-ENTRY (1)  WK-T-TAG-ENTRY (2)
076400             WK-T-TAG-ENTRY (3)  WK-T-TAG-ENTRY (4)
076500             WK-T-TAG-ENTRY (5)  WK-T-TAG-ENTRY (6)
076600             WK-T-TAG-ENTRY (7)  WK-T-TAG-ENTRY (8)
076700             WK-T-TAG-ENTRY (9)  WK-T-TAG-ENTRY (10)
076800             WK-T-TAG-ENTRY (11) WK-T-TAG-ENTRY (12)
076900             WK-T-TAG-ENTRY (13) WK-T-TAG-ENTRY (14)
077000             WK-T-TAG-ENTRY (15) WK-T-TAG-ENTRY (16)
077100             WK-T-TAG-ENTRY (17) WK-T-TAG-ENTRY (18)
077200             WK-T-TAG-ENTRY (19) WK-T-TAG-ENTRY (20)
077300        TALLYING IN WK-N-TAG-CNT.
077400 I019-EXPLODE-TAG-SET-EX.
077500     EXIT.
077600 
077700 I020-TEST-TAG-MEMBER.
077800*    TAG NAMES COMPARE EXACT AFTER TRIM - UNSTRING ALREADY LEAVES
077900*    THE SPLIT VALUE LEFT-JUSTIFIED, SPACE-PADDED, SO A DIRECT
078000*    EQUALITY TEST AGAINST THE CONTROL-CARD TAG NAME (ALSO SPACE-
078100*    PADDED TO THE SAME PICTURE) IS THE TRIM.
078200     IF WK-T-TAG-ENTRY (WK-X-TAG-IDX) = WLANLCTL-TAGNAME
078300        MOVE "Y" TO WK-C-TAG-FOUND-SW
078400     END-IF.
078500 I029-TEST-TAG-MEMBER-EX.
078600     EXIT.
078700 
078800 I030-LOOKUP-COLUMN-CSV.
078900*    RESPONSE-ID -> COLUMN-NAME-CSV, SCOPED TO THIS TRANSACTION
079000*    TOKEN.  ABSENT FROM WK-T-RSPCN-TABLE DEFAULTS TO THE EMPTY
079100*    SET (WLANLCTL-ANALYZER MATCH SCORING RULE).
079200     MOVE SPACES TO WK-C-EXPLODE-SRC.
079300     MOVE ZERO TO WK-N-COL-CNT.
079400     SET WK-X-RSPCN-IDX TO 1.
079500     MOVE "N" TO WK-C-COL-FOUND-SW.
079600     PERFORM I031-SCAN-RSPCN-ROW
079700        THRU I031-SCAN-RSPCN-ROW-EX
079800        UNTIL WK-X-RSPCN-IDX > WK-N-RSPCN-CNT
079900           OR WK-C-COL-FOUND-YES.
080000     MOVE "N" TO WK-C-COL-FOUND-SW.
080100     IF WK-C-EXPLODE-SRC NOT = SPACES
080200        PERFORM I032-EXPLODE-COL-SET
080300           THRU I032-EXPLODE-COL-SET-EX
080400     END-IF.
080500 I039-LOOKUP-COLUMN-CSV-EX.
080600     EXIT.
080700 
080800 I031-SCAN-RSPCN-ROW.
080900     IF WK-T-RSPCN-TOKEN (WK-X-RSPCN-IDX) =
081000           WK-T-TRXTK-TOKEN (WK-N-CUR-TOKEN-IDX)
081100        AND WK-T-RSPCN-RESPID (WK-X-RSPCN-IDX) =
081200           WK-T-SCRFB-MATCH-RESPID (WK-N-CUR-SCRFB-IDX
081300              WK-N-CUR-MATCH-IDX)
081400        MOVE WK-T-RSPCN-COLCSV (WK-X-RSPCN-IDX)
081500           TO WK-C-EXPLODE-SRC
081600        MOVE "Y" TO WK-C-COL-FOUND-SW
081700     ELSE
081800        SET WK-X-RSPCN-IDX UP BY 1
081900     END-IF.
082000 I031-SCAN-RSPCN-ROW-EX.
082100     EXIT.
082200 
082300 I032-EXPLODE-COL-SET.
082400     MOVE ZERO TO WK-N-COL-CNT.
082500     UNSTRING WK-C-EXPLODE-SRC (1:200) DELIMITED BY ","
082600        INTO WK-T-COL-ENTRY (1)  WK-T-COL-ENTRY (2)
082700             WK-T-COL-ENTRY (3)  WK-T-COL-ENTRY (4)
082800             WK-T-COL-ENTRY (5)  WK-T-COL-ENTRY (6)
082900             WK-T-COL-ENTRY (7)  WK-T-COL-ENTRY (8)
083000             WK-T-COL-ENTRY (9)  WK-T-COL-ENTRY (10)
083100             WK-T-COL-ENTRY (11) WK-T-COL-ENTRY (12)
083200             WK-T-COL-ENTRY (13) WK-T-COL-ENTRY (14)
083300             WK-T-COL-ENTRY (15) WK-T-COL-ENTRY (16)
083400             WK-T-COL-ENTRY (17) WK-T-COL-ENTRY (18)
083500             WK-T-COL-ENTRY (19) WK-T-COL-ENTRY (20)
083600        TALLYING IN WK-N-COL-CNT.
083700 I032-EXPLODE-COL-SET-EX.
083800     EXIT.
083900 
084000 I040-TEST-COLUMN-MEMBER.
084100*    COLUMN NAMES COMPARE CASE-INSENSITIVE (WLS0138) - FOLD BOTH
084200*    SIDES TO UPPER CASE BEFORE THE EQUALITY TEST.
084300     MOVE SPACES TO WK-C-FOLD-LEFT.
084400     MOVE SPACES TO WK-C-FOLD-RIGHT.
084500     MOVE WK-T-COL-ENTRY (WK-X-COL-IDX)  TO WK-C-FOLD-LEFT.
084600     MOVE WK-C-CUR-COLNAME                TO WK-C-FOLD-RIGHT.
084700     INSPECT WK-C-FOLD-LEFT  CONVERTING
084800        "abcdefghijklmnopqrstuvwxyz" TO
084900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085000     INSPECT WK-C-FOLD-RIGHT CONVERTING
085100        "abcdefghijklmnopqrstuvwxyz" TO
085200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085300     IF WK-C-FOLD-LEFT = WK-C-FOLD-RIGHT
085400        MOVE "Y" TO WK-C-COL-FOUND-SW
085500     END-IF.
085600 I049-TEST-COLUMN-MEMBER-EX.
085700     EXIT.
085800 
085900*-----------------------------------------------------------------
086000 J000-WRITE-VERDICT-LINE.
086100*-----------------------------------------------------------------
086200*    WRITES ONE WLVRDCT LINE FOR THE CURRENT TOKEN AND UPDATES THE
086300*    RUN TOTALS DISPLAYED BY A000 AT END OF JOB.
086400     MOVE SPACES TO WLVRDCT-RECORD.
086500     MOVE WK-T-TRXTK-TOKEN (WK-N-CUR-TOKEN-IDX)
086600        TO WLVRDCT-TRXTOKEN.
086700     ADD 1 TO WK-N-SCORED-CNT.
086800     IF WK-C-TRUE-POS-YES
086900        MOVE "PASS" TO WLVRDCT-STATUS
087000        MOVE "N"    TO WLVRDCT-MISMATCH
087100        ADD 1 TO WK-N-PASS-CNT
087200     ELSE
087300        MOVE "FAIL" TO WLVRDCT-STATUS
087400        ADD 1 TO WK-N-FAIL-CNT
087500        IF WK-C-MISMATCH-YES
087600           MOVE "Y" TO WLVRDCT-MISMATCH
087700        ELSE
087800           MOVE "N" TO WLVRDCT-MISMATCH
087900        END-IF
088000     END-IF.
088100     WRITE WLVRDCT-RECORD.
088200     IF NOT WK-C-SUCCESSFUL
088300        DISPLAY "TRFWANL - WRITE FILE ERROR - WLVRDCT"
088400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
088500     END-IF.
088600 J999-WRITE-VERDICT-LINE-EX.
088700     EXIT.
