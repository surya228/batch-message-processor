000100* WLGENCTL.cpybk
000200*-----------------------------------------------------------------
000300* GENERATOR CONTROL CARD - ONE PER RUN, READ BY TRFWGMN FROM
000400* SYSIN. DRIVES WHICH WATCHLIST TYPE, WHICH VARIANT MODES, WHICH
000500* TEMPLATE PLACEHOLDERS AND WHICH WEB SERVICE THE RUN GENERATES
000600* TRAFFIC FOR.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* WLS0101 ACNTKL  15/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001300*                            - INITIAL VERSION                  *
001400*-----------------------------------------------------------------
001500* WLS0125 ACNRVM  30/03/2021 - SANCTIONS REGRESSION HARNESS PH2  *
001600*                            - ADD TOKEN/TAG/COLUMN-NAME FIELDS  *
001700*                            - FOR THE TEMPLATE SUBSTITUTION     *
001800*-----------------------------------------------------------------
001900 01  WLGENCTL-RECORD                PIC X(240).
002000*
002100 01  WLGENCTLR REDEFINES WLGENCTL-RECORD.
002200     05  WLGENCTL-WLTYPE            PIC X(013).
002300*                        MUST MATCH A TABLE-A ENTRY IN WLKTABS
002400     05  WLGENCTL-MAXCED            PIC 9(001).
002500*                        1, 2 OR 3 - MAX EDIT-DISTANCE LEVEL
002600     05  WLGENCTL-STPWDFLG          PIC X(001).
002700*                        "Y"/"N"
002800     05  WLGENCTL-SYNFLG            PIC X(001).
002900*                        "Y"/"N"
003000     05  WLGENCTL-WSID              PIC 9(002).
003100*                        MUST MATCH A TABLE-B ENTRY IN WLKTABS
003200     05  WLGENCTL-TOKEN             PIC X(040).
003300*                        PLACEHOLDER IN THE TEMPLATE REPLACED BY
003400*                        THE TARGET VALUE
003500     05  WLGENCTL-IDNTOKEN          PIC X(040).
003600*                        PLACEHOLDER IN THE TEMPLATE REPLACED BY
003700*                        THE DERIVED IDENTIFIER VALUE
003800     05  WLGENCTL-TAGNAME           PIC X(040).
003900*                        TAG NAME THE SCREENING HIT IS EXPECTED
004000*                        TO CARRY - CARRIED THROUGH TO WLGENTX
004100     05  WLGENCTL-TRGCOLNM          PIC X(040).
004200*                        NAME OF THE WATCHLIST TARGET COLUMN -
004300*                        CARRIED THROUGH TO WLGENTX AS COLUMN-NAME
004400     05  WLGENCTL-IDNCOLNM          PIC X(040).
004500*                        NAME OF THE WATCHLIST IDENTIFIER COLUMN
004600     05  WLGENCTL-SYNMWFLG          PIC X(001).
004700*                        "Y" = SYNONYM MULTIWORD MODE, "N" = SINGLE
004800     05  WLGENCTL-SYNMULTIGRP       PIC X(001).
004900*                        "Y" = USE EVERY MATCHING LOOKUP GROUP,
005000*                        "N" = FIRST MATCHING GROUP ONLY
005100     05  FILLER                     PIC X(020).
