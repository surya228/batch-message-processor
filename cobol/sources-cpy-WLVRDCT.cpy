000100* WLVRDCT.cpybk
000200*-----------------------------------------------------------------
000300* ANALYZER VERDICT - LINE-SEQUENTIAL OUTPUT, ONE LINE PER SCORED
000400* TRANSACTION. NOT COLUMNAR/PAGINATED IN THE SOURCE SYSTEM - A
000500* PER-TRANSACTION DETAIL LOG ONLY, NO CONTROL-BREAK TOTALS.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* WLS0110 ACNTKL  21/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001200*                            - INITIAL VERSION                  *
001300*-----------------------------------------------------------------
001400 01  WLVRDCT-RECORD                 PIC X(080).
001500*
001600 01  WLVRDCTR REDEFINES WLVRDCT-RECORD.
001700     05  WLVRDCT-TRXTOKEN           PIC 9(018).
001800     05  FILLER                     PIC X(001)  VALUE SPACE.
001900     05  WLVRDCT-STATUS             PIC X(004).
002000*                        "PASS" OR "FAIL"
002100     05  FILLER                     PIC X(001)  VALUE SPACE.
002200     05  WLVRDCT-MISMATCH           PIC X(001).
002300*                        "Y"/"N" - ONLY MEANINGFUL WHEN STATUS
002400*                        = "FAIL"
002500     05  FILLER                     PIC X(055).
