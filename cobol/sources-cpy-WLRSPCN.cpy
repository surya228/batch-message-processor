000100* WLRSPCN.cpybk
000200*-----------------------------------------------------------------
000300* RESPONSE COLUMN-NAME LOOKUP ROW - ANALYZER INPUT, KEYED BY
000400* TRANSACTION-TOKEN + RESPONSE-ID.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG     DEV     DATE        DESCRIPTION
000900*-----------------------------------------------------------------
001000* WLS0110 ACNTKL  21/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001100*                            - INITIAL VERSION                  *
001200*-----------------------------------------------------------------
001300 01  WLRSPCN-RECORD                 PIC X(240).
001400*
001500 01  WLRSPCNR REDEFINES WLRSPCN-RECORD.
001600     05  WLRSPCN-TRXTOKEN           PIC 9(018).
001700     05  WLRSPCN-RESPID             PIC 9(018).
001800     05  WLRSPCN-COLCSV             PIC X(200).
001900*                        COMMA-SEPARATED SOURCE COLUMN NAME(S)
002000     05  FILLER                     PIC X(004).
