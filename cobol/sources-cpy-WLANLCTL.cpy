000100* WLANLCTL.cpybk
000200*-----------------------------------------------------------------
000300* ANALYZER CONTROL CARD - ONE PER RUN, READ BY TRFWANL FROM
000400* SYSIN. NAMES THE MESSAGE-PROTOCOL THAT DECIDES THE MESSAGE
000500* CATEGORY FILTER APPLIED TO THE SCREENING FEEDBACK INPUT.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* WLS0120 ACNTKL  24/03/2021 - SANCTIONS REGRESSION HARNESS PH2  *
001200*                            - INITIAL VERSION                  *
001300*-----------------------------------------------------------------
001310* WLS0137 ACNPKS  22/08/2022 - SANCTIONS REGRESSION HARNESS PH3  *
001320*                            - ADD RUN-SKEY/WLTYPE/WSID/TAGNAME  *
001330*                            - SO THE ANALYZER CAN RE-DERIVE THE  *
001340*                            - SAME CANDIDATE-MATCH KEYS THE      *
001350*                            - GENERATOR PLANTED                 *
001360*-----------------------------------------------------------------
001400 01  WLANLCTL-RECORD                PIC X(120).
001500*
001600 01  WLANLCTLR REDEFINES WLANLCTL-RECORD.
001610     05  WLANLCTL-RUNSKEY           PIC 9(009).
001620*                        BATCH RUN SEQUENCE KEY - SCOPES THE
001630*                        TRANSACTION-TOKEN LIST FOR THIS RUN
001640     05  WLANLCTL-WLTYPE            PIC X(013).
001650*                        MUST MATCH A TABLE-A ENTRY IN WLKTABS
001660     05  WLANLCTL-WSID              PIC 9(002).
001670*                        MUST MATCH A TABLE-B ENTRY IN WLKTABS
001680     05  WLANLCTL-TAGNAME           PIC X(040).
001690*                        TAG NAME EXPECTED ON A TRUE-POSITIVE HIT
001700     05  WLANLCTL-MSGPROT           PIC X(010).
001800*                        "ISO20022" OR "OTHER" - RESOLVED BY
001900*                        TRFWANL INTO THE SEPA/NACHA CATEGORY
001950     05  FILLER                     PIC X(046).
