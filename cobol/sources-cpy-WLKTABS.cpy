000100* WLKTABS.cpybk
000200*-----------------------------------------------------------------
000300* WATCHLIST SCREENING FUZZ HARNESS - REFERENCE CONSTANT TABLES
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* TAG     DEV     DATE        DESCRIPTION
000800*-----------------------------------------------------------------
000900* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001000*                            - INITIAL VERSION - TABLE A/B/C     *
001100*-----------------------------------------------------------------
001200* WLS0140 ACNRVM  09/11/2022 - SANCTIONS REGRESSION HARNESS PH3  *
001300*                            - ADD PRV_WL1 TO TABLE A/C          *
001400*-----------------------------------------------------------------
001500*
001600*    TABLE A - WATCHLIST TYPE TO SOURCE TABLE NAME (14 ENTRIES)
001700*
001800 01  WK-C-TABLE-A-VALUES.
001900     05  FILLER PIC X(53) VALUE
002000         "COUNTRY      FCC_TF_DIM_COUNTRY                      ".
002100     05  FILLER PIC X(53) VALUE
002200         "CITY         FCC_TF_DIM_CITY                         ".
002300     05  FILLER PIC X(53) VALUE
002400         "GOODS        FCC_TF_DIM_GOODS                        ".
002500     05  FILLER PIC X(53) VALUE
002600         "PORT         FCC_TF_DIM_PORT                         ".
002700     05  FILLER PIC X(53) VALUE
002800         "STOP_KEYWORDSFCC_TF_DIM_STOPKEYWORDS                 ".
002900     05  FILLER PIC X(53) VALUE
003000         "IDENTIFIER   FCC_DIM_IDENTIFIER                      ".
003100     05  FILLER PIC X(53) VALUE
003200         "WCPREM       FCC_WL_WC_PREMIUM                       ".
003300     05  FILLER PIC X(53) VALUE
003400         "WCSTANDARD   FCC_WL_WC_STANDARD                      ".
003500     05  FILLER PIC X(53) VALUE
003600         "DJW          FCC_WL_DJW                              ".
003700     05  FILLER PIC X(53) VALUE
003800         "OFAC         FCC_WL_OFAC                             ".
003900     05  FILLER PIC X(53) VALUE
004000         "HMT          FCC_WL_HMT                              ".
004100     05  FILLER PIC X(53) VALUE
004200         "EU           FCC_WL_EUROPEAN_UNION                   ".
004300     05  FILLER PIC X(53) VALUE
004400         "UN           FCC_WL_UN                               ".
004500     05  FILLER PIC X(53) VALUE
004600         "PRV_WL1      FCC_WL_PRIVATELIST                      ".
004700*
004800 01  WK-C-TABLE-A REDEFINES WK-C-TABLE-A-VALUES.
004900     05  WK-C-TABA-ENTRY OCCURS 14 TIMES
005000                         INDEXED BY WK-X-TABA-IDX.
005100         10  WK-C-TABA-WLTYPE       PIC X(13).
005200         10  WK-C-TABA-TABNAME      PIC X(40).
005300*
005400*    TABLE B - WEB SERVICE ID TO WEB SERVICE NAME (4 ENTRIES)
005500*
005600 01  WK-C-TABLE-B-VALUES.
005700     05  FILLER PIC X(22) VALUE "01NameAndAddress      ".
005800     05  FILLER PIC X(22) VALUE "02Identifier          ".
005900     05  FILLER PIC X(22) VALUE "05Port                ".
006000     05  FILLER PIC X(22) VALUE "06Goods               ".
006100*
006200 01  WK-C-TABLE-B REDEFINES WK-C-TABLE-B-VALUES.
006300     05  WK-C-TABB-ENTRY OCCURS 4 TIMES
006400                         INDEXED BY WK-X-TABB-IDX.
006500         10  WK-C-TABB-WSID         PIC X(02).
006600         10  WK-C-TABB-WSNAME       PIC X(20).
006700*
006800*    TABLE C - SYNONYM/STOPWORD LOOKUP GROUP IDS BY WATCHLIST TYPE
006900*    GRPCNT = 0 MEANS "NO GROUPS" (NEITHER SYNONYM NOR STOPWORD
007000*    MODE IS SUPPORTED FOR THAT WATCHLIST TYPE).
007100*
007200 01  WK-C-TABLE-C-VALUES.
007300     05  FILLER PIC X(20) VALUE "COUNTRY      1020000".
007400     05  FILLER PIC X(20) VALUE "CITY         0000000".
007500     05  FILLER PIC X(20) VALUE "GOODS        0000000".
007600     05  FILLER PIC X(20) VALUE "PORT         0000000".
007700     05  FILLER PIC X(20) VALUE "STOP_KEYWORDS0000000".
007800     05  FILLER PIC X(20) VALUE "IDENTIFIER   0000000".
007900     05  FILLER PIC X(20) VALUE "WCPREM       3010306".
008000     05  FILLER PIC X(20) VALUE "WCSTANDARD   3010306".
008100     05  FILLER PIC X(20) VALUE "DJW          3010306".
008200     05  FILLER PIC X(20) VALUE "PRV_WL1      3010306".
008300     05  FILLER PIC X(20) VALUE "EU           3010306".
008400     05  FILLER PIC X(20) VALUE "HMT          3010306".
008500     05  FILLER PIC X(20) VALUE "UN           3010306".
008600     05  FILLER PIC X(20) VALUE "OFAC         3010306".
008700*
008800 01  WK-C-TABLE-C REDEFINES WK-C-TABLE-C-VALUES.
008900     05  WK-C-TABC-ENTRY OCCURS 14 TIMES
009000                         INDEXED BY WK-X-TABC-IDX.
009100         10  WK-C-TABC-WLTYPE       PIC X(13).
009200         10  WK-C-TABC-GRPCNT       PIC 9(01).
009300         10  WK-C-TABC-GRPID        PIC 9(02) OCCURS 3 TIMES.
