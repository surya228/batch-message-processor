000100* WLSCRFB.cpybk
000200*-----------------------------------------------------------------
000300* SCREENING FEEDBACK RECORD - ANALYZER INPUT, ONE PER TRANSACTION
000400* TOKEN, MESSAGE-CATEGORY FILTER ALREADY APPLIED UPSTREAM.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG     DEV     DATE        DESCRIPTION
000900*-----------------------------------------------------------------
001000* WLS0110 ACNTKL  21/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001100*                            - INITIAL VERSION                  *
001200*-----------------------------------------------------------------
001300* WLS0136 ACNRVM  18/08/2022 - SANCTIONS REGRESSION HARNESS PH3  *
001400*                            - RAISE MAX MATCHES FROM 10 TO 20   *
001500*-----------------------------------------------------------------
001600 01  WLSCRFB-RECORD.
001700     05  WLSCRFB-TRXTOKEN           PIC 9(018).
001800*                        JOIN KEY - N_TRAX_TOKEN / N_GRP_MSG_ID
001900     05  WLSCRFB-MSGCAT             PIC X(010).
002000*                        "SEPA" (ISO20022) OR "NACHA"
002100     05  WLSCRFB-MATCH-CNT          PIC 9(002).
002200*                        NUMBER OF MATCH ENTRIES PRESENT BELOW
002300     05  WLSCRFB-MATCH
002400             OCCURS 0 TO 20 TIMES DEPENDING ON WLSCRFB-MATCH-CNT
002500             INDEXED BY WLSCRFB-MATCH-IDX.
002600         10  WLSCRFB-MATCH-TAGCSV   PIC X(200).
002700*                        COMMA-SEPARATED TAGS CARRIED BY THIS HIT
002800         10  WLSCRFB-MATCH-UID      PIC X(018).
002900*                        UID OF THE WATCHLIST ENTITY THIS HIT
003000*                        MATCHED AGAINST
003100         10  WLSCRFB-MATCH-RESPID   PIC 9(018).
003200*                        JOIN KEY INTO WLRSPCN FOR THIS HIT
003300         10  WLSCRFB-MATCH-WLTYPE   PIC X(020).
003400*                        WATCHLIST TYPE THIS HIT WAS SCORED
003500*                        AGAINST
003600         10  WLSCRFB-MATCH-WSID     PIC 9(002).
003700*                        WEB SERVICE ID THAT PRODUCED THIS HIT
