000100* WLSYNMP.cpybk
000200*-----------------------------------------------------------------
000300* SYNONYM MAP EXTRACT - GENERATOR INPUT, READ ONCE PER RUN WHEN
000400* SYNONYM MODE IS ENABLED, KEYED BY LOOKUP-GROUP ID THEN
000500* LOOKUP-VALUE ID.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* WLS0100 ACNTKL  14/03/2021 - SANCTIONS REGRESSION HARNESS PH1  *
001200*                            - INITIAL VERSION                  *
001300*-----------------------------------------------------------------
001400 01  WLSYNMP-RECORD                 PIC X(2024).
001500*
001600 01  WLSYNMPR REDEFINES WLSYNMP-RECORD.
001700     05  WLSYNMP-LKUPID             PIC X(010).
001800     05  WLSYNMP-LKUPVALID          PIC X(010).
001900     05  WLSYNMP-SYNCSV             PIC X(2000).
002000*                        COMMA-JOINED SYNONYM VALUES FOR THIS
002100*                        LOOKUP-GROUP/LOOKUP-VALUE
002200     05  FILLER                     PIC X(004).
